000100       IDENTIFICATION DIVISION.                                      CLNSLEN
000200       PROGRAM-ID.  CLNSLEN.                                         CLNSLEN
000300       AUTHOR. JON SAYLES.                                           CLNSLEN
000400       INSTALLATION. COBOL DEVELOPMENT CENTER.                       CLNSLEN
000500       DATE-WRITTEN. 03/11/91.                                       CLNSLEN
000600       DATE-COMPILED. 03/11/91.                                      CLNSLEN
000700       SECURITY. NON-CONFIDENTIAL.                                   CLNSLEN
000800*                                                                    CLNSLEN
000900******************************************************************  CLNSLEN
001000*REMARKS.                                                           *CLNSLEN
001100*                                                                   *CLNSLEN
001200*         RETURNS THE USED LENGTH OF A TEXT FIELD -- I.E. THE       *CLNSLEN
001300*         POSITION OF THE LAST NON-SPACE CHARACTER -- COUNTING      *CLNSLEN
001400*         BACKWARD FROM A CALLER-SUPPLIED MAXIMUM LENGTH.           *CLNSLEN
001500*                                                                   *CLNSLEN
001600*         ORIGINALLY WRITTEN FOR THE PATIENT COMMENT-LENGTH EDIT    *CLNSLEN
001700*         (SEE DALYEDIT 450-CROSS-FIELD-EDITS).  RE-USED BY THE     *CLNSLEN
001800*         NOTES-CLEANSING RUN TO TRIM DICTIONARY FIELDS AND NOTE    *CLNSLEN
001900*         TEXT WITHOUT RESORTING TO THE NEWER INTRINSIC FUNCTIONS.  *CLNSLEN
002000*                                                                   *CLNSLEN
002100******************************************************************  CLNSLEN
002200*                                                                    CLNSLEN
002300*--------------------------- CHANGE LOG ---------------------------  CLNSLEN
002400*  03/11/91  JS   ORIGINAL STRLTH -- PATIENT COMMENT LENGTH CHECK    CLNSLEN
002500*  07/22/91  JS   REVERSE+INSPECT REPLACED BY A BACKWARD SCAN SO    *CLNSLEN
002600*                 THE ROUTINE NO LONGER NEEDS THE DAILY-COMPILE     *CLNSLEN
002700*                 LIBRARY'S FUNCTION TABLE (COMPAT WITH THE OLDER   *CLNSLEN
002800*                 COMPILER ON THE BATCH LPAR)                        CLNSLEN
002900*  01/01/08  JS   RENUMBERED PARAGRAPHS, NO LOGIC CHANGE             CLNSLEN
003000*  03/14/99  JS   PULLED OUT OF STRLTH AND RENAMED CLNSLEN FOR THE   CLNSLEN
003100*                 NOTES-CLEANSING PROJECT (REQ# CL-0102).  ADDED A  *CLNSLEN
003200*                 CALLER-SUPPLIED MAX-LENGTH PARM SO ONE COPY OF    *CLNSLEN
003300*                 THE ROUTINE SERVES THE 20-BYTE SHORTHAND FIELD,   *CLNSLEN
003400*                 THE 60-BYTE FULL-FORM FIELD AND THE 200-BYTE      *CLNSLEN
003500*                 NOTE-TEXT FIELD                                   *CLNSLEN
003900*  11/09/99  JS   Y2K REVIEW -- NO DATE FIELDS IN THIS MODULE,       CLNSLEN
004000*                 NO CHANGE REQUIRED                                 CLNSLEN
004100*  06/05/01  AK   CORRECTED RETURN-LTH TO ZERO ON AN ALL-SPACE       CLNSLEN
004200*                 FIELD (WAS RETURNING 1) -- REQ# CL-0166            CLNSLEN
004250*  08/30/04  CR   DROPPED THE UPSI-0 CONSOLE TRACE -- NOT A SHOP    *CLNSLEN
004260*                 STANDARD, JUST LEFTOVER DEBUG CODE FROM THE        CLNSLEN
004270*                 ORIGINAL CUTOVER.  ADDED A PARM-SANITY CHECK ON   *CLNSLEN
004280*                 LNK-MAXLEN AND A POSSIBLE-TRUNCATION WARNING ON   *CLNSLEN
004290*                 THE RETURNED LENGTH IN ITS PLACE (REQ# CL-0253)   *CLNSLEN
004300*-------------------------------------------------------------------CLNSLEN
004400*                                                                    CLNSLEN
004500       ENVIRONMENT DIVISION.                                         CLNSLEN
004600       CONFIGURATION SECTION.                                        CLNSLEN
004700       SOURCE-COMPUTER. IBM-390.                                     CLNSLEN
004800       OBJECT-COMPUTER. IBM-390.                                     CLNSLEN
005300       INPUT-OUTPUT SECTION.                                        CLNSLEN
005400                                                                     CLNSLEN
005500       DATA DIVISION.                                                CLNSLEN
005600       FILE SECTION.                                                 CLNSLEN
005700                                                                     CLNSLEN
005800       WORKING-STORAGE SECTION.                                      CLNSLEN
005900       01  MISC-FIELDS.                                              CLNSLEN
006000           05  WS-SCAN-POS         PIC S9(4) COMP.                   CLNSLEN
006100           05  MORE-TO-SCAN-SW     PIC X(01) VALUE "Y".              CLNSLEN
006200               88  NO-MORE-TO-SCAN       VALUE "N".                  CLNSLEN
006300           05  FILLER              PIC X(03) VALUE SPACES.           CLNSLEN
006400*                                                                    CLNSLEN
007900       LINKAGE SECTION.                                              CLNSLEN
008000       01  LNK-TEXT                PIC X(200).                       CLNSLEN
008050       01  LNK-TEXT-R REDEFINES LNK-TEXT.                            CLNSLEN
008060           05  LNK-TEXT-CHAR       PIC X OCCURS 200 TIMES.           CLNSLEN
008100       01  LNK-MAXLEN              PIC S9(4) COMP.                   CLNSLEN
008120       01  LNK-MAXLEN-DISPLAY REDEFINES LNK-MAXLEN PIC X(02).        CLNSLEN
008200       01  LNK-RESULT-LEN          PIC S9(4) COMP.                   CLNSLEN
008220       01  LNK-RESULT-LEN-DISPLAY REDEFINES LNK-RESULT-LEN           CLNSLEN
008240           PIC X(02).                                                CLNSLEN
008300*                                                                    CLNSLEN
008400       PROCEDURE DIVISION USING LNK-TEXT, LNK-MAXLEN,                CLNSLEN
008500               LNK-RESULT-LEN.                                       CLNSLEN
008600*                                                                    CLNSLEN
008700       000-FIND-LENGTH.                                              CLNSLEN
008750           IF LNK-MAXLEN NOT > 0 OR LNK-MAXLEN > 200                 CLNSLEN
008760               DISPLAY "CLNSLEN - INVALID MAX LENGTH PASSED: "       CLNSLEN
008770                   LNK-MAXLEN-DISPLAY                                CLNSLEN
008780               MOVE 0 TO LNK-RESULT-LEN                              CLNSLEN
008790               GOBACK.                                               CLNSLEN
008800           MOVE "Y" TO MORE-TO-SCAN-SW.                              CLNSLEN
008900           MOVE LNK-MAXLEN TO WS-SCAN-POS.                           CLNSLEN
009500           PERFORM 100-SCAN-TRAILING THRU 100-EXIT                   CLNSLEN
009600               UNTIL WS-SCAN-POS = 0 OR NO-MORE-TO-SCAN.             CLNSLEN
009700                                                                     CLNSLEN
009800           MOVE WS-SCAN-POS TO LNK-RESULT-LEN.                       CLNSLEN
009850           IF LNK-RESULT-LEN = LNK-MAXLEN                            CLNSLEN
009860               DISPLAY "CLNSLEN - FIELD MAY BE TRUNCATED, LENGTH: "  CLNSLEN
009870                   LNK-RESULT-LEN-DISPLAY.                           CLNSLEN
010200           GOBACK.                                                   CLNSLEN
010300       000-EXIT.                                                     CLNSLEN
010400           EXIT.                                                     CLNSLEN
010500*                                                                    CLNSLEN
010600       100-SCAN-TRAILING.                                            CLNSLEN
010700           IF LNK-TEXT-CHAR(WS-SCAN-POS) NOT = SPACE                 CLNSLEN
010800               MOVE "N" TO MORE-TO-SCAN-SW                           CLNSLEN
010900           ELSE                                                      CLNSLEN
011000               SUBTRACT 1 FROM WS-SCAN-POS.                          CLNSLEN
011100       100-EXIT.                                                     CLNSLEN
011200           EXIT.                                                     CLNSLEN
