000100******************************************************************  CLNSNOTE
000200*    CLNSNOTE  --  CLINICAL-NOTE AND CLEANED-OUTPUT RECORD LAYOUTS   CLNSNOTE
000300*    SHARED BY CLNSEDIT (WRITES CLEANED-OUTPUT-REC) AND              CLNSNOTE
000400*    CLNSRPT (READS CLEANED-OUTPUT-REC FOR THE PRINT PASS)           CLNSNOTE
000500*    BUILT FROM THE OLD PATDALY MEMBER SHAPE -- ONE DETAIL REC,      CLNSNOTE
000600*    NO TRAILER ON THIS ONE, THE NOTE FILE HAS NO BATCH HEADER       CLNSNOTE
000700******************************************************************  CLNSNOTE
000800 01  CLINICAL-NOTE-REC.                                              CLNSNOTE
000900     05  NOTE-TEXT-I             PIC X(200).                         CLNSNOTE
000950     05  FILLER                  PIC X(02) VALUE SPACES.             CLNSNOTE
001000                                                                     CLNSNOTE
001100 01  CLEANED-OUTPUT-REC.                                             CLNSNOTE
001200     05  ORIGINAL-NOTE-O         PIC X(200).                         CLNSNOTE
001300     05  CLEANED-NOTE-O          PIC X(200).                         CLNSNOTE
001400     05  FILLER                  PIC X(04) VALUE SPACES.             CLNSNOTE
