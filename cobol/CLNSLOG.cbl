000100       IDENTIFICATION DIVISION.                                      CLNSLOG
000200       PROGRAM-ID.  CLNSLOG.                                         CLNSLOG
000300       AUTHOR. JON SAYLES.                                           CLNSLOG
000400       INSTALLATION. COBOL DEVELOPMENT CENTER.                       CLNSLOG
000500       DATE-WRITTEN. 03/16/99.                                       CLNSLOG
000600       DATE-COMPILED. 03/16/99.                                      CLNSLOG
000700       SECURITY. NON-CONFIDENTIAL.                                   CLNSLOG
000800*                                                                    CLNSLOG
000900******************************************************************  CLNSLOG
001000*REMARKS.                                                           *CLNSLOG
001100*                                                                   *CLNSLOG
001200*          THIS PROGRAM IS STEP 2 OF THE NOTES-CLEANSING RUN        *CLNSLOG
001300*          (REQ# CL-0102).  IT READS THE DICTWORK FILE BUILT BY     *CLNSLOG
001400*          CLNSEDIT AND WRITES THE REPLACEMENT LOG -- ONE LINE      *CLNSLOG
001500*          FOR EVERY DICTIONARY ENTRY THAT WAS ACTUALLY USED AT     *CLNSLOG
001600*          LEAST ONCE DURING THE CLEANSING PASS.  ENTRIES THAT      *CLNSLOG
001700*          WERE NEVER MATCHED (USE COUNT OF ZERO) DO NOT BELONG     *CLNSLOG
001800*          ON THE LOG AND ARE DROPPED HERE.                         *CLNSLOG
001900*                                                                   *CLNSLOG
002000*          DICTIONARY ORDER IS PRESERVED ON THE WAY THROUGH --      *CLNSLOG
002100*          THIS PROGRAM DOES NOT RE-SORT.  CLNSRPT IS THE ONE       *CLNSLOG
002200*          THAT SORTS BY USE COUNT FOR THE FREQUENCY SECTION OF     *CLNSLOG
002300*          THE PRINTED REPORT.                                      *CLNSLOG
002400*                                                                   *CLNSLOG
002500*          BUILT FROM THE OLD DALYUPDT SHELL -- THIS PROGRAM         CLNSLOG
002600*          NEVER TOUCHES A VSAM MASTER, SO THE I-O/REWRITE LOGIC    *CLNSLOG
002700*          DALYUPDT USED FOR PATMSTR DOES NOT CARRY OVER HERE.      *CLNSLOG
002800*                                                                   *CLNSLOG
002900******************************************************************  CLNSLOG
003000*                                                                    CLNSLOG
003100*--------------------------- CHANGE LOG ---------------------------  CLNSLOG
003200*  03/16/99  JS   ORIGINAL VERSION, FOR REQ# CL-0102                 CLNSLOG
003300*  04/02/99  JS   DROPPED THE REPEATED-SHORTHAND CHECK -- CLNSEDIT  *CLNSLOG
003400*                 NOW GUARANTEES DICTWORK HAS ONE ROW PER           *CLNSLOG
003500*                 SHORTHAND, SO THIS PROGRAM NO LONGER NEEDS TO     *CLNSLOG
003600*                 WORRY ABOUT DUPLICATES (REQ# CL-0115)              CLNSLOG
003700*  11/09/99  JS   Y2K REVIEW -- NO DATE FIELDS IN THIS MODULE,       CLNSLOG
003800*                 NO CHANGE REQUIRED                                 CLNSLOG
003900*  06/18/04  MP   A MISSING OR OUT-OF-SEQUENCE TRAILER ON DICTWORK  *CLNSLOG
004000*                 NOW ABENDS THIS STEP INSTEAD OF JUST LOGGING A    *CLNSLOG
004100*                 WARNING -- A BAD TRAILER MEANS STEP 1 DIED        *CLNSLOG
004200*                 PARTWAY THROUGH AND THE COUNTS CANNOT BE TRUSTED  *CLNSLOG
004300*                 (REQ# CL-0241)                                    *CLNSLOG
004320*  09/14/04  CR   END-OF-JOB TRACE WAS LABELLED "DICTIONARY        *CLNSLOG
004340*                 ENTRIES ON DICTWORK" BUT DISPLAYED THE TRAILER'S *CLNSLOG
004360*                 NOTES-WRITTEN COUNT CARRIED OVER FROM CLNSEDIT -- *CLNSLOG
004380*                 NOW DISPLAYS DETAIL-RECS-READ, THE ACTUAL COUNT  *CLNSLOG
004390*                 OF DICTIONARY DETAIL ROWS READ (REQ# CL-0257)    *CLNSLOG
004400*-------------------------------------------------------------------CLNSLOG
004500*                                                                    CLNSLOG
004600       ENVIRONMENT DIVISION.                                         CLNSLOG
004700       CONFIGURATION SECTION.                                        CLNSLOG
004800       SOURCE-COMPUTER. IBM-390.                                     CLNSLOG
004900       OBJECT-COMPUTER. IBM-390.                                     CLNSLOG
005000       SPECIAL-NAMES.                                                CLNSLOG
005100           C01 IS TOP-OF-FORM.                                       CLNSLOG
005200       INPUT-OUTPUT SECTION.                                         CLNSLOG
005300       FILE-CONTROL.                                                 CLNSLOG
005400           SELECT SYSOUT                                             CLNSLOG
005500           ASSIGN TO UT-S-SYSOUT                                     CLNSLOG
005600             ORGANIZATION IS SEQUENTIAL.                             CLNSLOG
005700*                                                                    CLNSLOG
005800           SELECT DICTWORK                                           CLNSLOG
005900           ASSIGN TO UT-S-DICTWORK                                   CLNSLOG
006000             ACCESS MODE IS SEQUENTIAL                               CLNSLOG
006100             FILE STATUS IS WFCODE.                                  CLNSLOG
006200*                                                                    CLNSLOG
006300           SELECT REPLOG                                             CLNSLOG
006400           ASSIGN TO UT-S-REPLOG                                     CLNSLOG
006500             ACCESS MODE IS SEQUENTIAL                               CLNSLOG
006600             FILE STATUS IS RFCODE.                                  CLNSLOG
006700*                                                                    CLNSLOG
006800       DATA DIVISION.                                                CLNSLOG
006900       FILE SECTION.                                                 CLNSLOG
007000       FD  SYSOUT                                                    CLNSLOG
007100           RECORDING MODE IS F                                       CLNSLOG
007200           LABEL RECORDS ARE STANDARD                                CLNSLOG
007300           RECORD CONTAINS 137 CHARACTERS                            CLNSLOG
007400           BLOCK CONTAINS 0 RECORDS                                  CLNSLOG
007500           DATA RECORD IS SYSOUT-REC.                                CLNSLOG
007600       01  SYSOUT-REC  PIC X(137).                                   CLNSLOG
007700*                                                                    CLNSLOG
007800       FD  DICTWORK                                                  CLNSLOG
007900           RECORDING MODE IS F                                       CLNSLOG
008000           LABEL RECORDS ARE STANDARD                                CLNSLOG
008100           RECORD CONTAINS 98 CHARACTERS                             CLNSLOG
008200           BLOCK CONTAINS 0 RECORDS                                  CLNSLOG
008300           DATA RECORD IS DICTWORK-REC.                              CLNSLOG
008400       01  DICTWORK-REC  PIC X(98).                                  CLNSLOG
008500*                                                                    CLNSLOG
008600******** THE REPLACEMENT LOG -- ONE LINE PER SHORTHAND TERM THAT    *CLNSLOG
008700******** WAS ACTUALLY EXPANDED AT LEAST ONCE THIS RUN               *CLNSLOG
008800       FD  REPLOG                                                    CLNSLOG
008900           RECORDING MODE IS F                                       CLNSLOG
009000           LABEL RECORDS ARE STANDARD                                CLNSLOG
009100           RECORD CONTAINS 92 CHARACTERS                             CLNSLOG
009200           BLOCK CONTAINS 0 RECORDS                                  CLNSLOG
009300           DATA RECORD IS REPLOG-REC.                                CLNSLOG
009400       01  REPLOG-REC  PIC X(92).                                    CLNSLOG
009500*                                                                    CLNSLOG
009600       WORKING-STORAGE SECTION.                                      CLNSLOG
009700*                                                                    CLNSLOG
009800       01  FILE-STATUS-CODES.                                        CLNSLOG
009900           05  WFCODE                  PIC X(2).                     CLNSLOG
010000               88  CODE-READ     VALUE SPACES.                       CLNSLOG
010100           05  RFCODE                  PIC X(2).                     CLNSLOG
010200               88  CODE-WRITE    VALUE SPACES.                       CLNSLOG
010250           05  FILLER                  PIC X(04) VALUE SPACES.       CLNSLOG
010300*                                                                    CLNSLOG
010400       01  FLAGS-AND-SWITCHES.                                       CLNSLOG
010500           05  MORE-WORK-SW            PIC X(01) VALUE "Y".          CLNSLOG
010600               88  NO-MORE-WORK             VALUE "N".               CLNSLOG
010700           05  TRAILER-SEEN-SW         PIC X(01) VALUE "N".          CLNSLOG
010800               88  TRAILER-WAS-SEEN         VALUE "Y".               CLNSLOG
010850           05  FILLER                  PIC X(02) VALUE SPACES.       CLNSLOG
010900*                                                                    CLNSLOG
011000       01  COUNTERS-AND-ACCUMULATORS.                                CLNSLOG
011100           05  DETAIL-RECS-READ        PIC 9(9) COMP.                CLNSLOG
011200           05  LOG-RECS-WRITTEN        PIC 9(9) COMP.                CLNSLOG
011250           05  FILLER                  PIC X(04) VALUE SPACES.       CLNSLOG
011300*                                                                    CLNSLOG
011400       77  WS-DATE                     PIC 9(6).                     CLNSLOG
011500       01  WS-DATE-R REDEFINES WS-DATE.                              CLNSLOG
011600           05  WS-DATE-YY              PIC 9(2).                     CLNSLOG
011700           05  WS-DATE-MM              PIC 9(2).                     CLNSLOG
011800           05  WS-DATE-DD              PIC 9(2).                     CLNSLOG
011900*                                                                    CLNSLOG
012000       01  WS-RUN-TOTALS-SAVE.                                       CLNSLOG
012100           05  WS-SAVE-RECORDS-READ       PIC 9(9) COMP.             CLNSLOG
012200           05  WS-SAVE-RECORDS-WRITTEN    PIC 9(9) COMP.             CLNSLOG
012300           05  WS-SAVE-TOTAL-REPLACE      PIC 9(9) COMP.             CLNSLOG
012350           05  FILLER                  PIC X(03) VALUE SPACES.       CLNSLOG
012400*                                                                    CLNSLOG
012500       01  WS-COUNT-TRACE              PIC 9(7).                     CLNSLOG
012600       01  WS-COUNT-DISPLAY REDEFINES WS-COUNT-TRACE                 CLNSLOG
012700               PIC X(7).                                             CLNSLOG
012800*                                                                    CLNSLOG
012900******************************************************************  CLNSLOG
013000*    REPLOG-REC DETAIL LAYOUT -- SHORTHAND, FULL FORM, USE COUNT    *CLNSLOG
013100******************************************************************  CLNSLOG
013200       01  REP-LOG-DETAIL.                                           CLNSLOG
013300           05  REP-SHORTHAND-O         PIC X(20).                    CLNSLOG
013400           05  REP-FULL-FORM-O         PIC X(60).                    CLNSLOG
013500           05  REP-USE-COUNT-O         PIC 9(7).                     CLNSLOG
013600           05  FILLER                  PIC X(05) VALUE SPACES.       CLNSLOG
013700*                                                                    CLNSLOG
013800       COPY CLNSWORK.                                                CLNSLOG
013900       COPY CLNSABND.                                                CLNSLOG
014000*                                                                    CLNSLOG
014100       PROCEDURE DIVISION.                                           CLNSLOG
014200           PERFORM 000-HOUSEKEEPING THRU 000-EXIT.                   CLNSLOG
014300           PERFORM 100-MAINLINE THRU 100-EXIT                        CLNSLOG
014400               UNTIL NO-MORE-WORK.                                   CLNSLOG
014500           PERFORM 999-CLEANUP THRU 999-EXIT.                        CLNSLOG
014600           MOVE ZERO TO RETURN-CODE.                                 CLNSLOG
014700           GOBACK.                                                   CLNSLOG
014800*                                                                    CLNSLOG
014900       000-HOUSEKEEPING.                                             CLNSLOG
015000           MOVE "000-HOUSEKEEPING" TO PARA-NAME.                     CLNSLOG
015100           DISPLAY "******** BEGIN JOB CLNSLOG ********".            CLNSLOG
015200           ACCEPT WS-DATE FROM DATE.                                 CLNSLOG
015300           INITIALIZE COUNTERS-AND-ACCUMULATORS.                     CLNSLOG
015400           PERFORM 800-OPEN-FILES THRU 800-EXIT.                     CLNSLOG
015500                                                                     CLNSLOG
015600           PERFORM 900-READ-DICTWORK THRU 900-EXIT.                  CLNSLOG
015700           IF NO-MORE-WORK                                           CLNSLOG
015800               MOVE "EMPTY DICTWORK FILE" TO ABEND-REASON            CLNSLOG
015900               GO TO 1000-ABEND-RTN.                                 CLNSLOG
016000       000-EXIT.                                                     CLNSLOG
016100           EXIT.                                                     CLNSLOG
016200*                                                                    CLNSLOG
016300******************************************************************  CLNSLOG
016400*    100-MAINLINE -- A DETAIL RECORD WITH A ZERO USE COUNT NEVER    *CLNSLOG
016500*    HIT ANY NOTE THIS RUN AND IS SILENTLY DROPPED.  A TRAILER      *CLNSLOG
016600*    RECORD IS SAVED FOR THE END-OF-JOB TOTALS DISPLAY AND MUST     *CLNSLOG
016700*    BE THE LAST RECORD ON THE FILE -- SEE 999-CLEANUP.             *CLNSLOG
016800******************************************************************  CLNSLOG
016900       100-MAINLINE.                                                 CLNSLOG
017000           MOVE "100-MAINLINE" TO PARA-NAME.                         CLNSLOG
017100           IF WORK-DETAIL-REC                                        CLNSLOG
017200               IF TRAILER-WAS-SEEN                                   CLNSLOG
017300                   MOVE "DETAIL RECORD FOUND AFTER TRAILER"          CLNSLOG
017400                       TO ABEND-REASON                               CLNSLOG
017500                   GO TO 1000-ABEND-RTN                              CLNSLOG
017600               ELSE                                                  CLNSLOG
017700                   PERFORM 150-LOG-ONE-ENTRY THRU 150-EXIT           CLNSLOG
017800           ELSE                                                      CLNSLOG
017900               IF WORK-TRAILER-REC                                   CLNSLOG
018000                   MOVE "Y" TO TRAILER-SEEN-SW                       CLNSLOG
018100                   MOVE WORK-RECORDS-READ TO WS-SAVE-RECORDS-READ    CLNSLOG
018200                   MOVE WORK-RECORDS-WRITTEN                        CLNSLOG
018300                       TO WS-SAVE-RECORDS-WRITTEN                    CLNSLOG
018400                   MOVE WORK-TOTAL-REPLACEMENTS                     CLNSLOG
018500                       TO WS-SAVE-TOTAL-REPLACE                      CLNSLOG
018600               ELSE                                                  CLNSLOG
018700                   MOVE "INVALID DICTWORK RECORD TYPE"               CLNSLOG
018800                       TO ABEND-REASON                               CLNSLOG
018900                   GO TO 1000-ABEND-RTN.                             CLNSLOG
019000                                                                     CLNSLOG
019100           PERFORM 900-READ-DICTWORK THRU 900-EXIT.                  CLNSLOG
019200       100-EXIT.                                                     CLNSLOG
019300           EXIT.                                                     CLNSLOG
019400*                                                                    CLNSLOG
019500       150-LOG-ONE-ENTRY.                                            CLNSLOG
019600           IF WORK-USE-COUNT > 0                                     CLNSLOG
019700               MOVE WORK-SHORTHAND TO REP-SHORTHAND-O                CLNSLOG
019800               MOVE WORK-FULL-FORM TO REP-FULL-FORM-O                CLNSLOG
019900               MOVE WORK-USE-COUNT TO REP-USE-COUNT-O                CLNSLOG
020000               WRITE REPLOG-REC FROM REP-LOG-DETAIL                  CLNSLOG
020100               ADD 1 TO LOG-RECS-WRITTEN.                            CLNSLOG
020200       150-EXIT.                                                     CLNSLOG
020300           EXIT.                                                     CLNSLOG
020400*                                                                    CLNSLOG
020500       800-OPEN-FILES.                                               CLNSLOG
020600           MOVE "800-OPEN-FILES" TO PARA-NAME.                       CLNSLOG
020700           OPEN INPUT DICTWORK.                                      CLNSLOG
020800           OPEN OUTPUT REPLOG, SYSOUT.                               CLNSLOG
020900       800-EXIT.                                                     CLNSLOG
021000           EXIT.                                                     CLNSLOG
021100*                                                                    CLNSLOG
021200       850-CLOSE-FILES.                                              CLNSLOG
021300           MOVE "850-CLOSE-FILES" TO PARA-NAME.                      CLNSLOG
021400           CLOSE DICTWORK, REPLOG, SYSOUT.                           CLNSLOG
021500       850-EXIT.                                                     CLNSLOG
021600           EXIT.                                                     CLNSLOG
021700*                                                                    CLNSLOG
021800       900-READ-DICTWORK.                                            CLNSLOG
021900           READ DICTWORK INTO DICT-WORK-REC                          CLNSLOG
022000               AT END                                                CLNSLOG
022100               MOVE "N" TO MORE-WORK-SW                              CLNSLOG
022200               GO TO 900-EXIT                                        CLNSLOG
022300           END-READ.                                                 CLNSLOG
022400           ADD 1 TO DETAIL-RECS-READ.                                CLNSLOG
022500       900-EXIT.                                                     CLNSLOG
022600           EXIT.                                                     CLNSLOG
022700*                                                                    CLNSLOG
022800       999-CLEANUP.                                                  CLNSLOG
022900           MOVE "999-CLEANUP" TO PARA-NAME.                          CLNSLOG
023000           IF NOT TRAILER-WAS-SEEN                                   CLNSLOG
023100               MOVE "DICTWORK HAD NO TRAILER RECORD"                 CLNSLOG
023200                   TO ABEND-REASON                                   CLNSLOG
023300               GO TO 1000-ABEND-RTN.                                 CLNSLOG
023400                                                                     CLNSLOG
023500           PERFORM 850-CLOSE-FILES THRU 850-EXIT.                    CLNSLOG
023600                                                                     CLNSLOG
023700           MOVE LOG-RECS-WRITTEN TO WS-COUNT-TRACE.                  CLNSLOG
023800           DISPLAY "** DICTIONARY ENTRIES ON DICTWORK **".           CLNSLOG
023900           DISPLAY DETAIL-RECS-READ.                                 CLNSLOG
024000           DISPLAY "** ENTRIES WRITTEN TO REPLOG (USE COUNT > 0) **".CLNSLOG
024100           DISPLAY WS-COUNT-DISPLAY.                                 CLNSLOG
024200           DISPLAY "** TOTAL REPLACEMENTS CARRIED FROM CLNSEDIT **". CLNSLOG
024300           DISPLAY WS-SAVE-TOTAL-REPLACE.                            CLNSLOG
024400           DISPLAY "******** NORMAL END OF JOB CLNSLOG ********".    CLNSLOG
024500       999-EXIT.                                                     CLNSLOG
024600           EXIT.                                                     CLNSLOG
024700*                                                                    CLNSLOG
024800       1000-ABEND-RTN.                                               CLNSLOG
024900           WRITE SYSOUT-REC FROM ABEND-REC.                          CLNSLOG
025000           PERFORM 850-CLOSE-FILES THRU 850-EXIT.                    CLNSLOG
025100           DISPLAY "*** ABNORMAL END OF JOB-CLNSLOG ***"             CLNSLOG
025200               UPON CONSOLE.                                         CLNSLOG
025300           DIVIDE ZERO-VAL INTO ONE-VAL.                             CLNSLOG
