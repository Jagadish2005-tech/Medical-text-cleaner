000100       IDENTIFICATION DIVISION.                                      CLNSRPT
000200       PROGRAM-ID.  CLNSRPT.                                         CLNSRPT
000300       AUTHOR. JON SAYLES.                                           CLNSRPT
000400       INSTALLATION. COBOL DEVELOPMENT CENTER.                       CLNSRPT
000500       DATE-WRITTEN. 03/18/99.                                       CLNSRPT
000600       DATE-COMPILED. 03/18/99.                                      CLNSRPT
000700       SECURITY. NON-CONFIDENTIAL.                                   CLNSRPT
000800*                                                                    CLNSRPT
000900******************************************************************  CLNSRPT
001000*REMARKS.                                                           *CLNSRPT
001100*                                                                   *CLNSRPT
001200*          THIS PROGRAM IS STEP 3, THE LAST STEP, OF THE NOTES-     *CLNSRPT
001300*          CLEANSING RUN (REQ# CL-0102).  IT PRINTS THE CLINICAL    *CLNSRPT
001400*          NOTES CLEANING REPORT -- AN ORIGINAL/CLEANED PAIR FOR    *CLNSRPT
001500*          EVERY NOTE THAT WAS CLEANED, FOLLOWED BY A SHORTHAND     *CLNSRPT
001600*          REPLACEMENT-FREQUENCY SECTION SORTED HIGH-USE-FIRST,     *CLNSRPT
001700*          FOLLOWED BY THE RUN CONTROL TOTALS.                      *CLNSRPT
001800*                                                                   *CLNSRPT
001900*          PAGINATION FOLLOWS THE OLD PATLIST CONVENTION --         *CLNSRPT
002000*          600-PAGE-BREAK/700-WRITE-PAGE-HDR AND THE WS-LINES       *CLNSRPT
002100*          LINE COUNTER.  THE FREQUENCY SORT (800-SORT-BY-COUNT)    *CLNSRPT
002200*          IS NEW TO THIS PROGRAM -- PATLIST NEVER NEEDED TO SORT   *CLNSRPT
002300*          ITS OWN WORKING-STORAGE TABLE, SO THIS IS AN IN-HOUSE    *CLNSRPT
002400*          BUBBLE SORT BUILT FOR THE OCCASION, NOT A SORT VERB      *CLNSRPT
002500*          (THE TABLE NEVER GETS BIG ENOUGH TO JUSTIFY ONE).        *CLNSRPT
002600*                                                                   *CLNSRPT
002700******************************************************************  CLNSRPT
002800*                                                                    CLNSRPT
002900*--------------------------- CHANGE LOG ---------------------------  CLNSRPT
003000*  03/18/99  JS   ORIGINAL VERSION, FOR REQ# CL-0102                 CLNSRPT
003100*  04/09/99  JS   ADDED THE REPLACEMENT-FREQUENCY SECTION AND THE   *CLNSRPT
003200*                 800-SORT-BY-COUNT BUBBLE SORT (REQ# CL-0119)      *CLNSRPT
003300*  11/09/99  JS   Y2K REVIEW -- WS-HDR-REC 2-DIGIT YEAR LEFT AS IS, *CLNSRPT
003400*                 REPORT IS A POINT-IN-TIME PRINT, NOT STORED DATA   CLNSRPT
003500*  02/14/00  AK   PAGE-BREAK CHECK ON THE DETAIL LOOP LOWERED FROM  *CLNSRPT
003600*                 52 TO 45 LINES -- THE CLEANED-TEXT BLOCK RUNS     *CLNSRPT
003700*                 LONGER THAN A PATIENT DETAIL LINE (REQ# CL-0171)  *CLNSRPT
003800*  09/03/02  DR   FREQUENCY TABLE SIZE RAISED TO 500 TO MATCH THE   *CLNSRPT
003900*                 DICTIONARY TABLE SIZE (REQ# CL-0210)              *CLNSRPT
004000*-------------------------------------------------------------------CLNSRPT
004100*                                                                    CLNSRPT
004200       ENVIRONMENT DIVISION.                                         CLNSRPT
004300       CONFIGURATION SECTION.                                        CLNSRPT
004400       SOURCE-COMPUTER. IBM-390.                                     CLNSRPT
004500       OBJECT-COMPUTER. IBM-390.                                     CLNSRPT
004600       SPECIAL-NAMES.                                                CLNSRPT
004700           C01 IS NEXT-PAGE.                                         CLNSRPT
004800       INPUT-OUTPUT SECTION.                                         CLNSRPT
004900       FILE-CONTROL.                                                 CLNSRPT
005000           SELECT SYSOUT                                             CLNSRPT
005100           ASSIGN TO UT-S-SYSOUT                                     CLNSRPT
005200             ORGANIZATION IS SEQUENTIAL.                             CLNSRPT
005300*                                                                    CLNSRPT
005400           SELECT CLEANOUT                                           CLNSRPT
005500           ASSIGN TO UT-S-CLEANOUT                                   CLNSRPT
005600             ACCESS MODE IS SEQUENTIAL                               CLNSRPT
005700             FILE STATUS IS CFCODE.                                  CLNSRPT
005800*                                                                    CLNSRPT
005900           SELECT DICTWORK                                           CLNSRPT
006000           ASSIGN TO UT-S-DICTWORK                                   CLNSRPT
006100             ACCESS MODE IS SEQUENTIAL                               CLNSRPT
006200             FILE STATUS IS WFCODE.                                  CLNSRPT
006300*                                                                    CLNSRPT
006400           SELECT NOTERPT                                            CLNSRPT
006500           ASSIGN TO UT-S-NOTERPT                                    CLNSRPT
006600             ACCESS MODE IS SEQUENTIAL                               CLNSRPT
006700             FILE STATUS IS PFCODE.                                  CLNSRPT
006800*                                                                    CLNSRPT
006900       DATA DIVISION.                                                CLNSRPT
007000       FILE SECTION.                                                 CLNSRPT
007100       FD  SYSOUT                                                    CLNSRPT
007200           RECORDING MODE IS F                                       CLNSRPT
007300           LABEL RECORDS ARE STANDARD                                CLNSRPT
007400           RECORD CONTAINS 137 CHARACTERS                            CLNSRPT
007500           BLOCK CONTAINS 0 RECORDS                                  CLNSRPT
007600           DATA RECORD IS SYSOUT-REC.                                CLNSRPT
007700       01  SYSOUT-REC  PIC X(137).                                   CLNSRPT
007800*                                                                    CLNSRPT
007900       FD  CLEANOUT                                                  CLNSRPT
008000           RECORDING MODE IS F                                       CLNSRPT
008100           LABEL RECORDS ARE STANDARD                                CLNSRPT
008200           RECORD CONTAINS 404 CHARACTERS                            CLNSRPT
008300           BLOCK CONTAINS 0 RECORDS                                  CLNSRPT
008400           DATA RECORD IS CLEANOUT-REC.                              CLNSRPT
008500       01  CLEANOUT-REC  PIC X(404).                                 CLNSRPT
008600*                                                                    CLNSRPT
008700       FD  DICTWORK                                                  CLNSRPT
008800           RECORDING MODE IS F                                       CLNSRPT
008900           LABEL RECORDS ARE STANDARD                                CLNSRPT
009000           RECORD CONTAINS 98 CHARACTERS                             CLNSRPT
009100           BLOCK CONTAINS 0 RECORDS                                  CLNSRPT
009200           DATA RECORD IS DICTWORK-REC.                              CLNSRPT
009300       01  DICTWORK-REC  PIC X(98).                                  CLNSRPT
009400*                                                                    CLNSRPT
009500******** PRINT IMAGE OF THE CLINICAL NOTES CLEANING REPORT          *CLNSRPT
009600       FD  NOTERPT                                                   CLNSRPT
009700           RECORDING MODE IS F                                       CLNSRPT
009800           LABEL RECORDS ARE STANDARD                                CLNSRPT
009900           RECORD CONTAINS 132 CHARACTERS                            CLNSRPT
010000           BLOCK CONTAINS 0 RECORDS                                  CLNSRPT
010100           DATA RECORD IS RPT-REC.                                   CLNSRPT
010200       01  RPT-REC  PIC X(132).                                      CLNSRPT
010300*                                                                    CLNSRPT
010400       WORKING-STORAGE SECTION.                                      CLNSRPT
010500*                                                                    CLNSRPT
010600       01  FILE-STATUS-CODES.                                        CLNSRPT
010700           05  CFCODE                  PIC X(2).                     CLNSRPT
010800               88  CODE-READ-CLEANOUT   VALUE SPACES.                CLNSRPT
010900           05  WFCODE                  PIC X(2).                     CLNSRPT
011000               88  CODE-READ-DICTWORK   VALUE SPACES.                CLNSRPT
011100           05  PFCODE                  PIC X(2).                     CLNSRPT
011200               88  CODE-WRITE-RPT       VALUE SPACES.                CLNSRPT
011250           05  FILLER                  PIC X(04) VALUE SPACES.       CLNSRPT
011300*                                                                    CLNSRPT
011400       01  FLAGS-AND-SWITCHES.                                       CLNSRPT
011500           05  MORE-NOTES-SW           PIC X(01) VALUE "Y".          CLNSRPT
011600               88  NO-MORE-NOTES            VALUE "N".               CLNSRPT
011700           05  MORE-WORK-SW            PIC X(01) VALUE "Y".          CLNSRPT
011800               88  NO-MORE-WORK             VALUE "N".               CLNSRPT
011900           05  TRAILER-SEEN-SW         PIC X(01) VALUE "N".          CLNSRPT
012000               88  TRAILER-WAS-SEEN         VALUE "Y".               CLNSRPT
012050           05  FILLER                  PIC X(03) VALUE SPACES.       CLNSRPT
012100*                                                                    CLNSRPT
012200       01  COUNTERS-IDXS-AND-ACCUMULATORS.                           CLNSRPT
012300           05  WS-LINES                PIC 9(02) COMP VALUE 2.       CLNSRPT
012400           05  WS-PAGES                PIC 9(03) COMP VALUE 1.       CLNSRPT
012500           05  WS-FREQ-COUNT           PIC 9(03) COMP VALUE 0.       CLNSRPT
012600           05  WS-SORT-I               PIC 9(03) COMP.               CLNSRPT
012700           05  WS-SORT-J               PIC 9(03) COMP.               CLNSRPT
012800           05  WS-SAVE-RECORDS-READ       PIC 9(9) COMP.             CLNSRPT
012900           05  WS-SAVE-RECORDS-WRITTEN    PIC 9(9) COMP.             CLNSRPT
013000           05  WS-SAVE-TOTAL-REPLACE      PIC 9(9) COMP.             CLNSRPT
013050           05  FILLER                  PIC X(06) VALUE SPACES.       CLNSRPT
013100*                                                                    CLNSRPT
013200       77  WS-DATE                     PIC 9(6).                     CLNSRPT
013300       01  WS-DATE-R REDEFINES WS-DATE.                              CLNSRPT
013400           05  WS-DATE-YY              PIC 9(2).                     CLNSRPT
013500           05  WS-DATE-MM              PIC 9(2).                     CLNSRPT
013600           05  WS-DATE-DD              PIC 9(2).                     CLNSRPT
013650*                                                                    CLNSRPT
013660       01  WS-FREQ-COUNT-TRACE         PIC 9(3).                     CLNSRPT
013670       01  WS-FREQ-COUNT-DISPLAY REDEFINES WS-FREQ-COUNT-TRACE       CLNSRPT
013680               PIC X(3).                                             CLNSRPT
013700*                                                                    CLNSRPT
013800******************************************************************  CLNSRPT
013900*    REPORT PRINT LINES                                             *CLNSRPT
014000******************************************************************  CLNSRPT
014100       01  WS-HDR-REC.                                               CLNSRPT
014200           05  FILLER                  PIC X(36) VALUE SPACES.       CLNSRPT
014300           05  FILLER                  PIC X(30)                     CLNSRPT
014400               VALUE "CLINICAL NOTES CLEANING REPORT".                CLNSRPT
014500           05  FILLER                  PIC X(16) VALUE SPACES.       CLNSRPT
014600           05  FILLER                  PIC X(05) VALUE "DATE:".      CLNSRPT
014700           05  HDR-MM                  PIC 99.                       CLNSRPT
014800           05  FILLER                  PIC X(01) VALUE "/".          CLNSRPT
014900           05  HDR-DD                  PIC 99.                       CLNSRPT
015000           05  FILLER                  PIC X(01) VALUE "/".          CLNSRPT
015100           05  HDR-YY                  PIC 99.                       CLNSRPT
015200           05  FILLER                  PIC X(04) VALUE SPACES.       CLNSRPT
015300           05  FILLER                  PIC X(05) VALUE "PAGE:".      CLNSRPT
015400           05  PAGE-NBR-O              PIC ZZ9.                      CLNSRPT
015500           05  FILLER                  PIC X(25) VALUE SPACES.       CLNSRPT
015600*                                                                    CLNSRPT
015700       01  WS-NOTE-HDR-REC.                                          CLNSRPT
015800           05  FILLER                  PIC X(08) VALUE "ORIGINAL".   CLNSRPT
015900           05  FILLER                  PIC X(02) VALUE ": ".         CLNSRPT
016000           05  NOTE-HDR-TEXT-O         PIC X(122).                   CLNSRPT
016100*                                                                    CLNSRPT
016200       01  WS-CLEANED-HDR-REC.                                       CLNSRPT
016300           05  FILLER                  PIC X(07) VALUE "CLEANED".    CLNSRPT
016400           05  FILLER                  PIC X(02) VALUE ": ".         CLNSRPT
016500           05  CLEANED-HDR-TEXT-O      PIC X(123).                   CLNSRPT
016600*                                                                    CLNSRPT
016700       01  WS-BLANK-LINE               PIC X(132) VALUE SPACES.      CLNSRPT
016800*                                                                    CLNSRPT
016900       01  WS-FREQ-TITLE-REC.                                        CLNSRPT
017000           05  FILLER                  PIC X(44) VALUE SPACES.       CLNSRPT
017100           05  FILLER                  PIC X(44)                     CLNSRPT
017200               VALUE "SHORTHAND REPLACEMENT FREQUENCY -- HIGH TO".   CLNSRPT
017300           05  FILLER                  PIC X(07) VALUE " LOW".       CLNSRPT
017400           05  FILLER                  PIC X(37) VALUE SPACES.       CLNSRPT
017500*                                                                    CLNSRPT
017600       01  WS-FREQ-COLM-HDR-REC.                                     CLNSRPT
017700           05  FILLER                  PIC X(02) VALUE SPACES.       CLNSRPT
017800           05  FILLER                  PIC X(20) VALUE "SHORTHAND".   CLNSRPT
017900           05  FILLER                  PIC X(02) VALUE SPACES.       CLNSRPT
018000           05  FILLER                  PIC X(60) VALUE "FULL FORM".  CLNSRPT
018100           05  FILLER                  PIC X(02) VALUE SPACES.       CLNSRPT
018200           05  FILLER                  PIC X(10) VALUE "USE COUNT". CLNSRPT
018300           05  FILLER                  PIC X(36) VALUE SPACES.       CLNSRPT
018400*                                                                    CLNSRPT
018500       01  WS-FREQ-DETAIL-REC.                                       CLNSRPT
018600           05  FILLER                  PIC X(02) VALUE SPACES.       CLNSRPT
018700           05  FREQ-SHORTHAND-O        PIC X(20).                    CLNSRPT
018800           05  FILLER                  PIC X(02) VALUE SPACES.       CLNSRPT
018900           05  FREQ-FULL-FORM-O        PIC X(60).                    CLNSRPT
019000           05  FILLER                  PIC X(02) VALUE SPACES.       CLNSRPT
019100           05  FREQ-USE-COUNT-O        PIC ZZZ,ZZ9.                  CLNSRPT
019200           05  FILLER                  PIC X(39) VALUE SPACES.       CLNSRPT
019300*                                                                    CLNSRPT
019400       01  WS-TOTALS-REC.                                            CLNSRPT
019500           05  FILLER                  PIC X(02) VALUE SPACES.       CLNSRPT
019600           05  TOT-LABEL-O             PIC X(30).                    CLNSRPT
019700           05  TOT-VALUE-O             PIC ZZZ,ZZZ,ZZ9.              CLNSRPT
019800           05  FILLER                  PIC X(89) VALUE SPACES.       CLNSRPT
019900*                                                                    CLNSRPT
020000******************************************************************  CLNSRPT
020100*    WORKING TABLE OF USED DICTIONARY ENTRIES, FOR THE HIGH-TO-     *CLNSRPT
020200*    LOW BUBBLE SORT -- ONLY ENTRIES WITH A USE COUNT ABOVE ZERO    *CLNSRPT
020300*    ARE LOADED HERE                                                *CLNSRPT
020400******************************************************************  CLNSRPT
020500       01  FREQ-TABLE.                                               CLNSRPT
020600           05  FREQ-ROW OCCURS 500 TIMES                             CLNSRPT
020700               INDEXED BY FREQ-IDX.                                  CLNSRPT
020800               10  FREQ-SHORTHAND      PIC X(20).                    CLNSRPT
020900               10  FREQ-FULL-FORM      PIC X(60).                    CLNSRPT
021000               10  FREQ-USE-COUNT      PIC 9(7) COMP.                CLNSRPT
021100               10  FILLER              PIC X(05) VALUE SPACES.       CLNSRPT
021200*                                                                    CLNSRPT
021300       01  WS-SORT-HOLD.                                             CLNSRPT
021400           05  HOLD-SHORTHAND          PIC X(20).                    CLNSRPT
021500           05  HOLD-FULL-FORM          PIC X(60).                    CLNSRPT
021600           05  HOLD-USE-COUNT          PIC 9(7) COMP.                CLNSRPT
021650           05  FILLER                  PIC X(05) VALUE SPACES.       CLNSRPT
021700*                                                                    CLNSRPT
021800       COPY CLNSNOTE.                                                CLNSRPT
021900       COPY CLNSWORK.                                                CLNSRPT
022000       COPY CLNSABND.                                                CLNSRPT
022100*                                                                    CLNSRPT
022200       PROCEDURE DIVISION.                                           CLNSRPT
022300           PERFORM 000-HOUSEKEEPING THRU 000-EXIT.                   CLNSRPT
022400                                                                     CLNSRPT
022500           PERFORM 740-WRITE-NOTE-DETAIL THRU 740-EXIT               CLNSRPT
022600               UNTIL NO-MORE-NOTES.                                  CLNSRPT
022700                                                                     CLNSRPT
022800           PERFORM 500-LOAD-FREQ-TABLE THRU 500-EXIT                 CLNSRPT
022900               UNTIL NO-MORE-WORK.                                   CLNSRPT
023000                                                                     CLNSRPT
023100           IF NOT TRAILER-WAS-SEEN                                   CLNSRPT
023200               MOVE "DICTWORK HAD NO TRAILER RECORD" TO ABEND-REASON CLNSRPT
023300               GO TO 1000-ABEND-RTN.                                 CLNSRPT
023400                                                                     CLNSRPT
023500           IF WS-FREQ-COUNT > 1                                      CLNSRPT
023600               PERFORM 800-SORT-BY-COUNT THRU 800-EXIT.              CLNSRPT
023700                                                                     CLNSRPT
023800           PERFORM 600-PAGE-BREAK THRU 600-EXIT.                     CLNSRPT
023900           WRITE RPT-REC FROM WS-FREQ-TITLE-REC                      CLNSRPT
024000               AFTER ADVANCING 1.                                    CLNSRPT
024100           ADD 1 TO WS-LINES.                                        CLNSRPT
024200           PERFORM 720-WRITE-FREQ-COLM-HDR THRU 720-EXIT.            CLNSRPT
024300           PERFORM 760-WRITE-FREQ-DETAIL THRU 760-EXIT               CLNSRPT
024400               VARYING FREQ-IDX FROM 1 BY 1                          CLNSRPT
024500               UNTIL FREQ-IDX > WS-FREQ-COUNT.                       CLNSRPT
024600                                                                     CLNSRPT
024700           PERFORM 780-WRITE-TOTALS THRU 780-EXIT.                   CLNSRPT
024800                                                                     CLNSRPT
024900           PERFORM 999-CLEANUP THRU 999-EXIT.                        CLNSRPT
025000           MOVE ZERO TO RETURN-CODE.                                 CLNSRPT
025100           GOBACK.                                                   CLNSRPT
025200*                                                                    CLNSRPT
025300       000-HOUSEKEEPING.                                             CLNSRPT
025400           MOVE "000-HOUSEKEEPING" TO PARA-NAME.                     CLNSRPT
025500           DISPLAY "******** BEGIN JOB CLNSRPT ********".            CLNSRPT
025600           ACCEPT WS-DATE FROM DATE.                                 CLNSRPT
025700           MOVE WS-DATE-MM TO HDR-MM.                                CLNSRPT
025800           MOVE WS-DATE-DD TO HDR-DD.                                CLNSRPT
025900           MOVE WS-DATE-YY TO HDR-YY.                                CLNSRPT
026000           PERFORM 900-OPEN-FILES THRU 900-EXIT.                     CLNSRPT
026100                                                                     CLNSRPT
026200           READ CLEANOUT INTO CLEANED-OUTPUT-REC                     CLNSRPT
026300               AT END                                                CLNSRPT
026400               MOVE "N" TO MORE-NOTES-SW                             CLNSRPT
026500           END-READ.                                                 CLNSRPT
026600                                                                     CLNSRPT
026700           READ DICTWORK INTO DICT-WORK-REC                          CLNSRPT
026800               AT END                                                CLNSRPT
026900               MOVE "N" TO MORE-WORK-SW                              CLNSRPT
027000               MOVE "EMPTY DICTWORK FILE" TO ABEND-REASON            CLNSRPT
027100               GO TO 1000-ABEND-RTN                                  CLNSRPT
027200           END-READ.                                                 CLNSRPT
027300                                                                     CLNSRPT
027400           PERFORM 700-WRITE-PAGE-HDR THRU 700-EXIT.                 CLNSRPT
027500       000-EXIT.                                                     CLNSRPT
027600           EXIT.                                                     CLNSRPT
027700*                                                                    CLNSRPT
027800******************************************************************  CLNSRPT
027900*    740-WRITE-NOTE-DETAIL -- ONE ORIGINAL/CLEANED BLOCK PER        *CLNSRPT
028000*    CLEANOUT RECORD, SEPARATED BY A BLANK LINE                     *CLNSRPT
028100******************************************************************  CLNSRPT
028200       740-WRITE-NOTE-DETAIL.                                        CLNSRPT
028300           MOVE "740-WRITE-NOTE-DETAIL" TO PARA-NAME.                CLNSRPT
028400           IF WS-LINES > 45                                          CLNSRPT
028450               PERFORM 600-PAGE-BREAK THRU 600-EXIT                  CLNSRPT
028480               PERFORM 700-WRITE-PAGE-HDR THRU 700-EXIT.             CLNSRPT
028600                                                                     CLNSRPT
028700           MOVE ORIGINAL-NOTE-O(1:122) TO NOTE-HDR-TEXT-O.           CLNSRPT
028800           WRITE RPT-REC FROM WS-NOTE-HDR-REC                        CLNSRPT
028900               AFTER ADVANCING 1.                                    CLNSRPT
029000           MOVE CLEANED-NOTE-O(1:123) TO CLEANED-HDR-TEXT-O.         CLNSRPT
029100           WRITE RPT-REC FROM WS-CLEANED-HDR-REC                     CLNSRPT
029200               AFTER ADVANCING 1.                                    CLNSRPT
029300           WRITE RPT-REC FROM WS-BLANK-LINE                          CLNSRPT
029400               AFTER ADVANCING 1.                                    CLNSRPT
029500           ADD 3 TO WS-LINES.                                        CLNSRPT
029600                                                                     CLNSRPT
029700           READ CLEANOUT INTO CLEANED-OUTPUT-REC                     CLNSRPT
029800               AT END                                                CLNSRPT
029900               MOVE "N" TO MORE-NOTES-SW                             CLNSRPT
030000           END-READ.                                                 CLNSRPT
030100       740-EXIT.                                                     CLNSRPT
030200           EXIT.                                                     CLNSRPT
030300*                                                                    CLNSRPT
030400******************************************************************  CLNSRPT
030500*    500-LOAD-FREQ-TABLE -- PULLS EVERY NON-ZERO USE-COUNT ENTRY    *CLNSRPT
030600*    OFF DICTWORK INTO FREQ-TABLE FOR THE SORT BELOW.  THE          *CLNSRPT
030700*    TRAILER IS SAVED FOR THE END-OF-REPORT TOTALS.                 *CLNSRPT
030800******************************************************************  CLNSRPT
030900       500-LOAD-FREQ-TABLE.                                          CLNSRPT
031000           MOVE "500-LOAD-FREQ-TABLE" TO PARA-NAME.                  CLNSRPT
031100           IF WORK-DETAIL-REC                                        CLNSRPT
031200               IF WORK-USE-COUNT > 0                                 CLNSRPT
031300                   ADD 1 TO WS-FREQ-COUNT                            CLNSRPT
031400                   SET FREQ-IDX TO WS-FREQ-COUNT                     CLNSRPT
031500                   MOVE WORK-SHORTHAND TO FREQ-SHORTHAND(FREQ-IDX)   CLNSRPT
031600                   MOVE WORK-FULL-FORM TO FREQ-FULL-FORM(FREQ-IDX)   CLNSRPT
031700                   MOVE WORK-USE-COUNT TO FREQ-USE-COUNT(FREQ-IDX)   CLNSRPT
031800           ELSE                                                      CLNSRPT
031900               IF WORK-TRAILER-REC                                   CLNSRPT
032000                   MOVE "Y" TO TRAILER-SEEN-SW                       CLNSRPT
032100                   MOVE WORK-RECORDS-READ TO WS-SAVE-RECORDS-READ    CLNSRPT
032200                   MOVE WORK-RECORDS-WRITTEN                        CLNSRPT
032300                       TO WS-SAVE-RECORDS-WRITTEN                    CLNSRPT
032400                   MOVE WORK-TOTAL-REPLACEMENTS                     CLNSRPT
032500                       TO WS-SAVE-TOTAL-REPLACE.                     CLNSRPT
032600                                                                     CLNSRPT
032700           READ DICTWORK INTO DICT-WORK-REC                          CLNSRPT
032800               AT END                                                CLNSRPT
032900               MOVE "N" TO MORE-WORK-SW                              CLNSRPT
033000           END-READ.                                                 CLNSRPT
033100       500-EXIT.                                                     CLNSRPT
033200           EXIT.                                                     CLNSRPT
033300*                                                                    CLNSRPT
033400******************************************************************  CLNSRPT
033500*    800-SORT-BY-COUNT -- HOUSE BUBBLE SORT, DESCENDING BY USE      *CLNSRPT
033600*    COUNT, OVER THE IN-MEMORY FREQ-TABLE.  TABLE NEVER GETS BIG    *CLNSRPT
033700*    ENOUGH TO NEED A REAL SORT VERB.                               *CLNSRPT
033800******************************************************************  CLNSRPT
033900       800-SORT-BY-COUNT.                                            CLNSRPT
034000           MOVE "800-SORT-BY-COUNT" TO PARA-NAME.                    CLNSRPT
034050           MOVE WS-FREQ-COUNT TO WS-FREQ-COUNT-TRACE.                CLNSRPT
034060           DISPLAY "SORTING FREQUENCY TABLE, ROWS: "                 CLNSRPT
034070               WS-FREQ-COUNT-DISPLAY.                                CLNSRPT
034100           PERFORM 810-OUTER-PASS THRU 810-EXIT                      CLNSRPT
034200               VARYING WS-SORT-I FROM 1 BY 1                         CLNSRPT
034300               UNTIL WS-SORT-I > WS-FREQ-COUNT - 1.                  CLNSRPT
034400       800-EXIT.                                                     CLNSRPT
034500           EXIT.                                                     CLNSRPT
034600*                                                                    CLNSRPT
034700       810-OUTER-PASS.                                               CLNSRPT
034800           PERFORM 820-INNER-COMPARE THRU 820-EXIT                   CLNSRPT
034900               VARYING WS-SORT-J FROM 1 BY 1                         CLNSRPT
035000               UNTIL WS-SORT-J > WS-FREQ-COUNT - WS-SORT-I.          CLNSRPT
035100       810-EXIT.                                                     CLNSRPT
035200           EXIT.                                                     CLNSRPT
035300*                                                                    CLNSRPT
035400       820-INNER-COMPARE.                                            CLNSRPT
035500           SET FREQ-IDX TO WS-SORT-J.                                CLNSRPT
035600           IF FREQ-USE-COUNT(FREQ-IDX) <                             CLNSRPT
035700                   FREQ-USE-COUNT(FREQ-IDX + 1)                      CLNSRPT
035800               PERFORM 830-SWAP-ROWS THRU 830-EXIT.                  CLNSRPT
035900       820-EXIT.                                                     CLNSRPT
036000           EXIT.                                                     CLNSRPT
036100*                                                                    CLNSRPT
036200       830-SWAP-ROWS.                                                CLNSRPT
036300           MOVE FREQ-ROW(WS-SORT-J) TO WS-SORT-HOLD.                 CLNSRPT
036400           MOVE FREQ-ROW(WS-SORT-J + 1) TO FREQ-ROW(WS-SORT-J).      CLNSRPT
036500           MOVE HOLD-SHORTHAND TO FREQ-SHORTHAND(WS-SORT-J + 1).     CLNSRPT
036600           MOVE HOLD-FULL-FORM TO FREQ-FULL-FORM(WS-SORT-J + 1).     CLNSRPT
036700           MOVE HOLD-USE-COUNT TO FREQ-USE-COUNT(WS-SORT-J + 1).     CLNSRPT
036800       830-EXIT.                                                     CLNSRPT
036900           EXIT.                                                     CLNSRPT
037000*                                                                    CLNSRPT
037100       600-PAGE-BREAK.                                               CLNSRPT
037200           WRITE RPT-REC FROM WS-BLANK-LINE                          CLNSRPT
037300               AFTER ADVANCING 1.                                    CLNSRPT
037400           WRITE RPT-REC FROM WS-BLANK-LINE                          CLNSRPT
037500               AFTER ADVANCING 1.                                    CLNSRPT
037600       600-EXIT.                                                     CLNSRPT
037700           EXIT.                                                     CLNSRPT
037800*                                                                    CLNSRPT
037900       700-WRITE-PAGE-HDR.                                           CLNSRPT
038000           MOVE WS-PAGES TO PAGE-NBR-O.                              CLNSRPT
038100           WRITE RPT-REC FROM WS-HDR-REC                             CLNSRPT
038200               AFTER ADVANCING NEXT-PAGE.                            CLNSRPT
038300           MOVE ZERO TO WS-LINES.                                    CLNSRPT
038400           ADD 1 TO WS-PAGES.                                        CLNSRPT
038500           WRITE RPT-REC FROM WS-BLANK-LINE                          CLNSRPT
038600               AFTER ADVANCING 1.                                    CLNSRPT
038700           ADD 2 TO WS-LINES.                                        CLNSRPT
038800       700-EXIT.                                                     CLNSRPT
038900           EXIT.                                                     CLNSRPT
039000*                                                                    CLNSRPT
039100       720-WRITE-FREQ-COLM-HDR.                                      CLNSRPT
039200           WRITE RPT-REC FROM WS-FREQ-COLM-HDR-REC                   CLNSRPT
039300               AFTER ADVANCING 2.                                    CLNSRPT
039400           ADD 2 TO WS-LINES.                                        CLNSRPT
039500       720-EXIT.                                                     CLNSRPT
039600           EXIT.                                                     CLNSRPT
039700*                                                                    CLNSRPT
039800       760-WRITE-FREQ-DETAIL.                                        CLNSRPT
039900           IF WS-LINES > 50                                          CLNSRPT
040000               PERFORM 600-PAGE-BREAK THRU 600-EXIT                  CLNSRPT
040100               PERFORM 700-WRITE-PAGE-HDR THRU 700-EXIT              CLNSRPT
040200               PERFORM 720-WRITE-FREQ-COLM-HDR THRU 720-EXIT.        CLNSRPT
040300                                                                     CLNSRPT
040400           MOVE FREQ-SHORTHAND(FREQ-IDX) TO FREQ-SHORTHAND-O.        CLNSRPT
040500           MOVE FREQ-FULL-FORM(FREQ-IDX) TO FREQ-FULL-FORM-O.        CLNSRPT
040600           MOVE FREQ-USE-COUNT(FREQ-IDX) TO FREQ-USE-COUNT-O.        CLNSRPT
040700           WRITE RPT-REC FROM WS-FREQ-DETAIL-REC                     CLNSRPT
040800               AFTER ADVANCING 1.                                    CLNSRPT
040900           ADD 1 TO WS-LINES.                                        CLNSRPT
041000       760-EXIT.                                                     CLNSRPT
041100           EXIT.                                                     CLNSRPT
041200*                                                                    CLNSRPT
041300       780-WRITE-TOTALS.                                             CLNSRPT
041400           PERFORM 600-PAGE-BREAK THRU 600-EXIT.                     CLNSRPT
041500           MOVE "NOTES READ" TO TOT-LABEL-O.                         CLNSRPT
041600           MOVE WS-SAVE-RECORDS-READ TO TOT-VALUE-O.                 CLNSRPT
041700           WRITE RPT-REC FROM WS-TOTALS-REC                          CLNSRPT
041800               AFTER ADVANCING 1.                                    CLNSRPT
041900           MOVE "NOTES CLEANED AND WRITTEN" TO TOT-LABEL-O.          CLNSRPT
042000           MOVE WS-SAVE-RECORDS-WRITTEN TO TOT-VALUE-O.              CLNSRPT
042100           WRITE RPT-REC FROM WS-TOTALS-REC                          CLNSRPT
042200               AFTER ADVANCING 1.                                    CLNSRPT
042300           MOVE "TOTAL SHORTHAND REPLACEMENTS" TO TOT-LABEL-O.       CLNSRPT
042400           MOVE WS-SAVE-TOTAL-REPLACE TO TOT-VALUE-O.                CLNSRPT
042500           WRITE RPT-REC FROM WS-TOTALS-REC                          CLNSRPT
042600               AFTER ADVANCING 1.                                    CLNSRPT
042700       780-EXIT.                                                     CLNSRPT
042800           EXIT.                                                     CLNSRPT
042900*                                                                    CLNSRPT
043000       900-OPEN-FILES.                                               CLNSRPT
043100           MOVE "900-OPEN-FILES" TO PARA-NAME.                       CLNSRPT
043200           OPEN INPUT CLEANOUT, DICTWORK.                            CLNSRPT
043300           OPEN OUTPUT NOTERPT, SYSOUT.                              CLNSRPT
043400       900-EXIT.                                                     CLNSRPT
043500           EXIT.                                                     CLNSRPT
043600*                                                                    CLNSRPT
043700       850-CLOSE-FILES.                                              CLNSRPT
043800           MOVE "850-CLOSE-FILES" TO PARA-NAME.                      CLNSRPT
043900           CLOSE CLEANOUT, DICTWORK, NOTERPT, SYSOUT.                CLNSRPT
044000       850-EXIT.                                                     CLNSRPT
044100           EXIT.                                                     CLNSRPT
044200*                                                                    CLNSRPT
044300       999-CLEANUP.                                                  CLNSRPT
044400           MOVE "999-CLEANUP" TO PARA-NAME.                          CLNSRPT
044500           PERFORM 850-CLOSE-FILES THRU 850-EXIT.                    CLNSRPT
044600           DISPLAY "******** NORMAL END OF JOB CLNSRPT ********".    CLNSRPT
044700       999-EXIT.                                                     CLNSRPT
044800           EXIT.                                                     CLNSRPT
044900*                                                                    CLNSRPT
045000       1000-ABEND-RTN.                                               CLNSRPT
045100           WRITE SYSOUT-REC FROM ABEND-REC.                          CLNSRPT
045200           PERFORM 850-CLOSE-FILES THRU 850-EXIT.                    CLNSRPT
045300           DISPLAY "*** ABNORMAL END OF JOB-CLNSRPT ***"             CLNSRPT
045400               UPON CONSOLE.                                         CLNSRPT
045500           DIVIDE ZERO-VAL INTO ONE-VAL.                             CLNSRPT
