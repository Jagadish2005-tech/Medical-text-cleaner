000100******************************************************************  CLNSDICT
000200*    CLNSDICT  --  SHORTHAND DICTIONARY RECORD AND IN-MEMORY TABLE   CLNSDICT
000300*    SHARED BY CLNSEDIT (BUILDS THE TABLE) AND CLNSXPND              CLNSDICT
000400*    (SEARCHES IT, USING THE LINKAGE COPY BELOW)                     CLNSDICT
000500*                                                                    CLNSDICT
000600*    DICTIONARY-TABLE IS HELD IN DICTIONARY (FILE/INSERTION) ORDER   CLNSDICT
000700*    SO THE LOG WRITER CAN WALK IT IN THAT SAME ORDER.               CLNSDICT
000800*    DICT-MATCH-SEQUENCE IS A SEPARATE INDEX TABLE, BUILT ONCE AT    CLNSDICT
000900*    LOAD TIME, ORDERED LONGEST-SHORTHAND-FIRST SO THE EXPANSION     CLNSDICT
001000*    ENGINE CAN MATCH GREEDY/LONGEST FIRST WITHOUT DISTURBING THE    CLNSDICT
001100*    DICTIONARY ORDER OF THE TABLE ITSELF.                           CLNSDICT
001200*    TABLE SIZE BUMPED TO 500 ENTRIES 11/02/99 JS -- 100 WAS TOO     CLNSDICT
001300*    SMALL FOR THE EXPANDED SHORTHAND LIST (REQ# CL-0147)            CLNSDICT
001400******************************************************************  CLNSDICT
001500 01  DICTIONARY-REC.                                                 CLNSDICT
001600     05  SHORTHAND-I             PIC X(20).                          CLNSDICT
001700     05  FULL-FORM-I             PIC X(60).                          CLNSDICT
001750     05  FILLER                  PIC X(02) VALUE SPACES.             CLNSDICT
001800                                                                     CLNSDICT
001900 01  DICTIONARY-TABLE.                                               CLNSDICT
002000     05  DICT-ENTRY-COUNT        PIC 9(3) COMP.                      CLNSDICT
002100     05  FILLER                  PIC X(05) VALUE SPACES.             CLNSDICT
002200     05  DICT-ENTRY OCCURS 1 TO 500 TIMES                            CLNSDICT
002300             DEPENDING ON DICT-ENTRY-COUNT                           CLNSDICT
002400             INDEXED BY DICT-IDX.                                    CLNSDICT
002500         10  DICT-SHORTHAND      PIC X(20).                          CLNSDICT
002600         10  DICT-SHORTHAND-LEN  PIC 9(2) COMP.                      CLNSDICT
002700         10  DICT-FULL-FORM      PIC X(60).                          CLNSDICT
002800         10  DICT-FULLFORM-LEN   PIC 9(2) COMP.                      CLNSDICT
002900         10  DICT-USE-COUNT      PIC 9(7) COMP.                      CLNSDICT
003000         10  FILLER              PIC X(03) VALUE SPACES.             CLNSDICT
003100                                                                     CLNSDICT
003200 01  DICT-MATCH-SEQUENCE.                                            CLNSDICT
003300     05  DICT-MATCH-IDX          PIC 9(3) COMP                       CLNSDICT
003400             OCCURS 500 TIMES                                        CLNSDICT
003500             INDEXED BY SEQ-IDX.                                     CLNSDICT
003600     05  FILLER                  PIC X(03) VALUE SPACES.             CLNSDICT
