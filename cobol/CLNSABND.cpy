000100******************************************************************  CLNSABND
000200*    CLNSABND  --  SYSOUT ABEND-TRACE RECORD                          CLNSABND
000300*    SHARED BY CLNSEDIT / CLNSLOG / CLNSRPT                           CLNSABND
000400*    ORIGINAL MEMBER ABENDREC.  RENAMED/REBUILT FOR THE CLEANSING     CLNSABND
000500*    RUN 03/14/99 JS -- SAME SHAPE AS THE OLD PATIENT-SYSTEM ONE      CLNSABND
000600******************************************************************  CLNSABND
000700 01  ABEND-REC.                                                      CLNSABND
000800     05  FILLER                  PIC X(01) VALUE SPACE.              CLNSABND
000900     05  ABND-LIT                PIC X(10) VALUE "**ABEND**".        CLNSABND
001000     05  FILLER                  PIC X(02) VALUE SPACES.             CLNSABND
001100     05  PARA-NAME               PIC X(20).                          CLNSABND
001200     05  FILLER                  PIC X(02) VALUE SPACES.             CLNSABND
001300     05  ABEND-REASON            PIC X(40).                          CLNSABND
001400     05  FILLER                  PIC X(02) VALUE SPACES.             CLNSABND
001500     05  EXPECTED-VAL            PIC X(10).                          CLNSABND
001600     05  FILLER                  PIC X(02) VALUE SPACES.             CLNSABND
001700     05  ACTUAL-VAL              PIC X(10).                          CLNSABND
001800     05  FILLER                  PIC X(38) VALUE SPACES.             CLNSABND
001900******** FORCED-ABEND TRIGGER -- SAME TRICK AS THE OLD PATIENT JOBS  CLNSABND
002000 77  ZERO-VAL                    PIC 9 VALUE 0.                      CLNSABND
002100 77  ONE-VAL                     PIC 9 VALUE 1.                      CLNSABND
