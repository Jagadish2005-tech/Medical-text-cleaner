000100       IDENTIFICATION DIVISION.                                      CLNSEDIT
000200       PROGRAM-ID.  CLNSEDIT.                                        CLNSEDIT
000300       AUTHOR. JON SAYLES.                                           CLNSEDIT
000400       INSTALLATION. COBOL DEVELOPMENT CENTER.                       CLNSEDIT
000500       DATE-WRITTEN. 03/14/99.                                       CLNSEDIT
000600       DATE-COMPILED. 03/14/99.                                      CLNSEDIT
000700       SECURITY. NON-CONFIDENTIAL.                                   CLNSEDIT
000800*                                                                    CLNSEDIT
000900******************************************************************  CLNSEDIT
001000*REMARKS.                                                           *CLNSEDIT
001100*                                                                   *CLNSEDIT
001200*          THIS PROGRAM IS STEP 1 OF THE NOTES-CLEANSING RUN        *CLNSEDIT
001300*          (REQ# CL-0102).  IT LOADS THE MEDICAL-SHORTHAND          *CLNSEDIT
001400*          DICTIONARY INTO AN IN-MEMORY TABLE, THEN READS EVERY     *CLNSEDIT
001500*          RAW CLINICAL NOTE AND PRODUCES A CLEANED COPY OF EACH    *CLNSEDIT
001600*          ONE -- SHORTHAND EXPANDED, STRAY SYMBOLS STRIPPED AND    *CLNSEDIT
001700*          EXTRA WHITE SPACE SQUEEZED OUT.                          *CLNSEDIT
001800*                                                                   *CLNSEDIT
001900*          A LATER DICTIONARY RECORD WITH THE SAME SHORTHAND AS AN  *CLNSEDIT
002000*          EARLIER ONE OVERWRITES THE EARLIER ENTRY'S FULL FORM IN  *CLNSEDIT
002100*          PLACE -- THE TABLE STAYS IN DICTIONARY (FIRST-SEEN)      *CLNSEDIT
002200*          ORDER SO CLNSLOG CAN WRITE THE REPLACEMENT LOG BACK OUT  *CLNSEDIT
002300*          IN THAT SAME ORDER.  A SEPARATE LONGEST-FIRST INDEX OF   *CLNSEDIT
002400*          THE SAME TABLE (DICT-MATCH-SEQUENCE) DRIVES THE ACTUAL   *CLNSEDIT
002500*          SHORTHAND MATCHING SO MULTI-WORD SHORTHAND WINS OVER A   *CLNSEDIT
002600*          SHORTER ONE-WORD SHORTHAND THAT HAPPENS TO BE A PREFIX.  *CLNSEDIT
002700*                                                                   *CLNSEDIT
002800*          A DICTIONARY WITH NO USABLE ENTRIES, OR AN EMPTY NOTES   *CLNSEDIT
002900*          FILE, IS AN ABEND CONDITION -- SEE 1000-ABEND-RTN.       *CLNSEDIT
003000*                                                                   *CLNSEDIT
003100*          FEEDS THE NEXT TWO JOB STEPS (CLNSLOG, CLNSRPT) VIA THE  *CLNSEDIT
003200*          DICTWORK WORK FILE -- ONE DETAIL REC PER DICTIONARY      *CLNSEDIT
003300*          ENTRY IN DICTIONARY ORDER, FOLLOWED BY A TRAILER REC     *CLNSEDIT
003400*          CARRYING THE RUN CONTROL TOTALS.                         *CLNSEDIT
003500*                                                                   *CLNSEDIT
003600******************************************************************  CLNSEDIT
003700*                                                                    CLNSEDIT
003800*--------------------------- CHANGE LOG ---------------------------  CLNSEDIT
003900*  03/14/99  JS   ORIGINAL VERSION, BUILT FROM THE OLD DALYEDIT      CLNSEDIT
004000*                 SHELL AND THE PATSRCH TABLE-LOAD PATTERN, FOR      CLNSEDIT
004100*                 REQ# CL-0102                                       CLNSEDIT
004200*  03/22/99  JS   ADDED THE DICT-MATCH-SEQUENCE BUILD STEP (070)    *CLNSEDIT
004300*                 SO SHORTHAND MATCHING CAN GO LONGEST-FIRST        *CLNSEDIT
004400*                 WITHOUT RE-SORTING THE DICTIONARY TABLE ITSELF     CLNSEDIT
004500*  04/02/99  JS   BLANK NOTE-TEXT LINES ARE NOW SKIPPED ENTIRELY -- *CLNSEDIT
004550*                 NO CLEANOUT RECORD IS WRITTEN FOR THEM (REQ#      *CLNSEDIT
004600*                 CL-0115)                                          *CLNSEDIT
004700*  11/02/99  JS   DICTIONARY TABLE SIZE RAISED TO 500 -- SEE         CLNSEDIT
004800*                 CLNSDICT (REQ# CL-0147)                           *CLNSEDIT
004900*  11/09/99  JS   Y2K REVIEW -- ACCEPT FROM DATE STILL RETURNS A     CLNSEDIT
005000*                 2-DIGIT YEAR.  WS-DATE IS DISPLAY-ONLY, NOT USED  *CLNSEDIT
005100*                 IN ANY COMPARISON, SO NO CHANGE REQUIRED           CLNSEDIT
005200*  02/14/00  AK   DICTIONARY OVERWRITE-ON-DUPLICATE LOGIC MOVED      CLNSEDIT
005300*                 INTO ITS OWN PARAGRAPH (055/056) -- WAS INLINE    *CLNSEDIT
005400*                 IN 050 AND HARD TO FOLLOW (REQ# CL-0171)          *CLNSEDIT
005500*  09/03/02  DR   NOTE-TEXT-I WIDENED TO MATCH THE NEW CLNSXPND      CLNSEDIT
005600*                 SCAN LENGTH (REQ# CL-0210)                        *CLNSEDIT
005700*  06/18/04  MP   ADDED THE EMPTY-DICTIONARY-FILE ABEND CHECK --    *CLNSEDIT
005800*                 A RUN WITH A BLANK DICTFILE WAS SILENTLY          *CLNSEDIT
005900*                 PRODUCING UN-EXPANDED OUTPUT (REQ# CL-0241)       *CLNSEDIT
005950*  07/09/04  CR   000-HOUSEKEEPING WAS NOT DISCARDING THE DICTFILE  *CLNSEDIT
005960*                 HEADER RECORD -- IT WAS GETTING LOADED INTO       *CLNSEDIT
005970*                 DICTIONARY-TABLE AS A BOGUS ENTRY 1.  ADDED A     *CLNSEDIT
005980*                 READ-AND-DISCARD OF THE HEADER BEFORE THE         *CLNSEDIT
005990*                 READ-AHEAD FOR 050-LOAD-DICTIONARY (REQ# CL-0247) *CLNSEDIT
005992*  08/30/04  CR   050-LOAD-DICTIONARY WAS LOADING A ROW EVEN WHEN    *CLNSEDIT
005994*                 SHORTHAND-I OR FULL-FORM-I CAME IN BLANK -- SUCH A*CLNSEDIT
005996*                 ROW HAS ZERO LENGTH AND WAS MATCHING EVERYTHING.  *CLNSEDIT
005998*                 NOW SKIPPED BEFORE THE FIND/INSERT LOGIC (REQ#    *CLNSEDIT
005999*                 CL-0252)                                          *CLNSEDIT
006000*-------------------------------------------------------------------CLNSEDIT
006100*                                                                    CLNSEDIT
006200       ENVIRONMENT DIVISION.                                         CLNSEDIT
006300       CONFIGURATION SECTION.                                        CLNSEDIT
006400       SOURCE-COMPUTER. IBM-390.                                     CLNSEDIT
006500       OBJECT-COMPUTER. IBM-390.                                     CLNSEDIT
006600       SPECIAL-NAMES.                                                CLNSEDIT
006700           C01 IS TOP-OF-FORM.                                       CLNSEDIT
006800       INPUT-OUTPUT SECTION.                                         CLNSEDIT
006900       FILE-CONTROL.                                                 CLNSEDIT
007000           SELECT SYSOUT                                             CLNSEDIT
007100           ASSIGN TO UT-S-SYSOUT                                     CLNSEDIT
007200             ORGANIZATION IS SEQUENTIAL.                             CLNSEDIT
007300*                                                                    CLNSEDIT
007400           SELECT DICTFILE                                           CLNSEDIT
007500           ASSIGN TO UT-S-DICTIN                                     CLNSEDIT
007600             ACCESS MODE IS SEQUENTIAL                               CLNSEDIT
007700             FILE STATUS IS DFCODE.                                  CLNSEDIT
007800*                                                                    CLNSEDIT
007900           SELECT NOTEFILE                                           CLNSEDIT
008000           ASSIGN TO UT-S-NOTEIN                                     CLNSEDIT
008100             ACCESS MODE IS SEQUENTIAL                               CLNSEDIT
008200             FILE STATUS IS NFCODE.                                  CLNSEDIT
008300*                                                                    CLNSEDIT
008400           SELECT CLEANOUT                                           CLNSEDIT
008500           ASSIGN TO UT-S-CLEANOUT                                   CLNSEDIT
008600             ACCESS MODE IS SEQUENTIAL                               CLNSEDIT
008700             FILE STATUS IS CFCODE.                                  CLNSEDIT
008800*                                                                    CLNSEDIT
008900           SELECT DICTWORK                                           CLNSEDIT
009000           ASSIGN TO UT-S-DICTWORK                                   CLNSEDIT
009100             ACCESS MODE IS SEQUENTIAL                               CLNSEDIT
009200             FILE STATUS IS WFCODE.                                  CLNSEDIT
009300*                                                                    CLNSEDIT
009400       DATA DIVISION.                                                CLNSEDIT
009500       FILE SECTION.                                                 CLNSEDIT
009600       FD  SYSOUT                                                    CLNSEDIT
009700           RECORDING MODE IS F                                       CLNSEDIT
009800           LABEL RECORDS ARE STANDARD                                CLNSEDIT
009900           RECORD CONTAINS 137 CHARACTERS                            CLNSEDIT
010000           BLOCK CONTAINS 0 RECORDS                                  CLNSEDIT
010100           DATA RECORD IS SYSOUT-REC.                                CLNSEDIT
010200       01  SYSOUT-REC  PIC X(137).                                   CLNSEDIT
010300*                                                                    CLNSEDIT
010400******** THIS FILE IS THE SHORTHAND DICTIONARY -- ONE 82-BYTE       *CLNSEDIT
010500******** DETAIL RECORD PER ENTRY, SHORTHAND THEN FULL FORM          *CLNSEDIT
010600       FD  DICTFILE                                                  CLNSEDIT
010700           RECORDING MODE IS F                                       CLNSEDIT
010800           LABEL RECORDS ARE STANDARD                                CLNSEDIT
010900           RECORD CONTAINS 82 CHARACTERS                             CLNSEDIT
011000           BLOCK CONTAINS 0 RECORDS                                  CLNSEDIT
011100           DATA RECORD IS DICTFILE-REC.                              CLNSEDIT
011200       01  DICTFILE-REC  PIC X(82).                                  CLNSEDIT
011300*                                                                    CLNSEDIT
011400******** THIS FILE IS THE RAW CLINICAL NOTES -- ONE NOTE PER        *CLNSEDIT
011500******** RECORD.  A BLANK RECORD IS SKIPPED, NOT CLEANED            *CLNSEDIT
011600       FD  NOTEFILE                                                  CLNSEDIT
011700           RECORDING MODE IS F                                       CLNSEDIT
011800           LABEL RECORDS ARE STANDARD                                CLNSEDIT
011900           RECORD CONTAINS 200 CHARACTERS                            CLNSEDIT
012000           BLOCK CONTAINS 0 RECORDS                                  CLNSEDIT
012100           DATA RECORD IS NOTEFILE-REC.                              CLNSEDIT
012200       01  NOTEFILE-REC  PIC X(200).                                 CLNSEDIT
012300*                                                                    CLNSEDIT
012400******** THIS FILE CARRIES THE ORIGINAL/CLEANED PAIR FOR EVERY      *CLNSEDIT
012500******** NOTE THAT WAS ACTUALLY CLEANED, FOR CLNSRPT'S PRINT PASS   *CLNSEDIT
012600       FD  CLEANOUT                                                  CLNSEDIT
012700           RECORDING MODE IS F                                       CLNSEDIT
012800           LABEL RECORDS ARE STANDARD                                CLNSEDIT
012900           RECORD CONTAINS 404 CHARACTERS                            CLNSEDIT
013000           BLOCK CONTAINS 0 RECORDS                                  CLNSEDIT
013100           DATA RECORD IS CLEANOUT-REC.                              CLNSEDIT
013200       01  CLEANOUT-REC  PIC X(404).                                 CLNSEDIT
013300*                                                                    CLNSEDIT
013400******** THIS FILE CARRIES THE FINAL DICTIONARY USE-COUNTS AND      *CLNSEDIT
013500******** THE RUN TOTALS ON TO CLNSLOG AND CLNSRPT                   *CLNSEDIT
013600       FD  DICTWORK                                                  CLNSEDIT
013700           RECORDING MODE IS F                                       CLNSEDIT
013800           LABEL RECORDS ARE STANDARD                                CLNSEDIT
013900           RECORD CONTAINS 98 CHARACTERS                             CLNSEDIT
014000           BLOCK CONTAINS 0 RECORDS                                  CLNSEDIT
014100           DATA RECORD IS DICTWORK-REC.                              CLNSEDIT
014200       01  DICTWORK-REC  PIC X(98).                                  CLNSEDIT
014300*                                                                    CLNSEDIT
014400       WORKING-STORAGE SECTION.                                      CLNSEDIT
014500*                                                                    CLNSEDIT
014600       01  FILE-STATUS-CODES.                                        CLNSEDIT
014700           05  DFCODE                  PIC X(2).                     CLNSEDIT
014800               88  CODE-READ     VALUE SPACES.                       CLNSEDIT
014900           05  NFCODE                  PIC X(2).                     CLNSEDIT
015000               88  NOTE-CODE-READ     VALUE SPACES.                  CLNSEDIT
015100           05  CFCODE                  PIC X(2).                     CLNSEDIT
015200               88  CODE-WRITE-CLEANOUT     VALUE SPACES.             CLNSEDIT
015300           05  WFCODE                  PIC X(2).                     CLNSEDIT
015400               88  CODE-WRITE-DICTWORK     VALUE SPACES.             CLNSEDIT
015450           05  FILLER                  PIC X(02) VALUE SPACES.       CLNSEDIT
015500*                                                                    CLNSEDIT
015600       01  FLAGS-AND-SWITCHES.                                       CLNSEDIT
015700           05  MORE-DICT-SW            PIC X(01) VALUE "Y".          CLNSEDIT
015800               88  NO-MORE-DICT             VALUE "N".               CLNSEDIT
015900           05  MORE-NOTES-SW           PIC X(01) VALUE "Y".          CLNSEDIT
016000               88  NO-MORE-NOTES            VALUE "N".               CLNSEDIT
016100           05  DICT-ROW-FOUND-SW       PIC X(01) VALUE "N".          CLNSEDIT
016200               88  DICT-ROW-FOUND           VALUE "Y".               CLNSEDIT
016250           05  FILLER                  PIC X(03) VALUE SPACES.       CLNSEDIT
016300*                                                                    CLNSEDIT
016400       01  COUNTERS-AND-ACCUMULATORS.                                CLNSEDIT
016500           05  RECORDS-READ            PIC 9(9) COMP.                CLNSEDIT
016600           05  RECORDS-WRITTEN         PIC 9(9) COMP.                CLNSEDIT
016700           05  WS-TOTAL-REPLACEMENTS   PIC 9(9) COMP.                CLNSEDIT
016800           05  WS-FOUND-IDX            PIC 9(3) COMP.                CLNSEDIT
016900           05  WS-INIT-SUB             PIC 9(3) COMP.                CLNSEDIT
017000           05  WS-SORT-I               PIC 9(3) COMP.                CLNSEDIT
017100           05  WS-SORT-J               PIC 9(3) COMP.                CLNSEDIT
017200           05  WS-SORT-KEY             PIC 9(3) COMP.                CLNSEDIT
017300           05  WS-SORT-KEY-LEN         PIC 9(2) COMP.                CLNSEDIT
017350           05  FILLER                  PIC X(04) VALUE SPACES.       CLNSEDIT
017400*                                                                    CLNSEDIT
017500       01  MISC-FIELDS.                                              CLNSEDIT
017600           05  WS-NOTE-TEXT            PIC X(200).                   CLNSEDIT
017700           05  WS-CLEANED-TEXT         PIC X(200).                   CLNSEDIT
017800           05  FILLER                  PIC X(06) VALUE SPACES.       CLNSEDIT
017900*                                                                    CLNSEDIT
018000       77  WS-DATE                     PIC 9(6).                     CLNSEDIT
018100       01  WS-DATE-R REDEFINES WS-DATE.                              CLNSEDIT
018200           05  WS-DATE-YY              PIC 9(2).                     CLNSEDIT
018300           05  WS-DATE-MM              PIC 9(2).                     CLNSEDIT
018400           05  WS-DATE-DD              PIC 9(2).                     CLNSEDIT
018500*                                                                    CLNSEDIT
018600       01  WS-DICT-COUNT-TRACE         PIC 9(3).                     CLNSEDIT
018700       01  WS-DICT-COUNT-DISPLAY REDEFINES WS-DICT-COUNT-TRACE       CLNSEDIT
018800               PIC X(3).                                             CLNSEDIT
018900*                                                                    CLNSEDIT
019000       COPY CLNSDICT.                                                CLNSEDIT
019100       COPY CLNSNOTE.                                                CLNSEDIT
019200       COPY CLNSWORK.                                                CLNSEDIT
019300       COPY CLNSABND.                                                CLNSEDIT
019400*                                                                    CLNSEDIT
019500       PROCEDURE DIVISION.                                           CLNSEDIT
019600           PERFORM 000-HOUSEKEEPING THRU 000-EXIT.                   CLNSEDIT
019700           PERFORM 050-LOAD-DICTIONARY THRU 050-EXIT                 CLNSEDIT
019800               UNTIL NO-MORE-DICT.                                   CLNSEDIT
019900                                                                     CLNSEDIT
020000           IF DICT-ENTRY-COUNT = 0                                   CLNSEDIT
020100               MOVE "NO USABLE DICTIONARY ENTRIES" TO ABEND-REASON   CLNSEDIT
020200               GO TO 1000-ABEND-RTN.                                 CLNSEDIT
020300                                                                     CLNSEDIT
020400           PERFORM 070-BUILD-MATCH-SEQUENCE THRU 070-EXIT.           CLNSEDIT
020500                                                                     CLNSEDIT
020600           PERFORM 100-MAINLINE THRU 100-EXIT                        CLNSEDIT
020700               UNTIL NO-MORE-NOTES.                                  CLNSEDIT
020800                                                                     CLNSEDIT
020900           PERFORM 999-CLEANUP THRU 999-EXIT.                        CLNSEDIT
021000           MOVE ZERO TO RETURN-CODE.                                 CLNSEDIT
021100           GOBACK.                                                   CLNSEDIT
021200*                                                                    CLNSEDIT
021300       000-HOUSEKEEPING.                                             CLNSEDIT
021400           MOVE "000-HOUSEKEEPING" TO PARA-NAME.                     CLNSEDIT
021500           DISPLAY "******** BEGIN JOB CLNSEDIT ********".           CLNSEDIT
021600           ACCEPT WS-DATE FROM DATE.                                 CLNSEDIT
021700           INITIALIZE COUNTERS-AND-ACCUMULATORS, DICTIONARY-TABLE.   CLNSEDIT
021800           MOVE 0 TO DICT-ENTRY-COUNT.                               CLNSEDIT
021900           PERFORM 800-OPEN-FILES THRU 800-EXIT.                     CLNSEDIT
022000                                                                     CLNSEDIT
022100           READ DICTFILE INTO DICTIONARY-REC                         CLNSEDIT
022200               AT END                                                CLNSEDIT
022300               MOVE "N" TO MORE-DICT-SW                              CLNSEDIT
022400               GO TO 000-EXIT                                        CLNSEDIT
022500           END-READ.                                                 CLNSEDIT
022520*  THE FIRST DICTFILE RECORD IS A HEADER, NOT A SHORTHAND ROW --     CLNSEDIT
022540*  IT WAS JUST READ ABOVE AND DISCARDED.  THIS READ IS THE REAL       CLNSEDIT
022560*  READ-AHEAD FOR THE 050-LOAD-DICTIONARY LOOP                        CLNSEDIT
022580           READ DICTFILE INTO DICTIONARY-REC                         CLNSEDIT
022600               AT END                                                CLNSEDIT
022620               MOVE "N" TO MORE-DICT-SW                              CLNSEDIT
022640               GO TO 000-EXIT                                        CLNSEDIT
022660           END-READ.                                                 CLNSEDIT
022680                                                                     CLNSEDIT
022700           PERFORM 900-READ-NOTEFILE THRU 900-EXIT.                  CLNSEDIT
022800           IF NO-MORE-NOTES                                          CLNSEDIT
022900               MOVE "EMPTY NOTES FILE" TO ABEND-REASON               CLNSEDIT
023000               GO TO 1000-ABEND-RTN.                                 CLNSEDIT
023100       000-EXIT.                                                     CLNSEDIT
023200           EXIT.                                                     CLNSEDIT
023300*                                                                    CLNSEDIT
023400******************************************************************  CLNSEDIT
023500*    050-LOAD-DICTIONARY -- READS ONE DICTFILE RECORD, LOWERCASES  *CLNSEDIT
023600*    THE SHORTHAND, AND EITHER OVERWRITES AN EXISTING ROW (SAME    *CLNSEDIT
023700*    SHORTHAND) OR APPENDS A NEW ROW AT THE END OF THE TABLE --    *CLNSEDIT
023800*    MODELLED ON PATSRCH'S 050-LOAD-EQUIPMENT-TABLE.               *CLNSEDIT
023900******************************************************************  CLNSEDIT
024000       050-LOAD-DICTIONARY.                                          CLNSEDIT
024100           MOVE "050-LOAD-DICTIONARY" TO PARA-NAME.                  CLNSEDIT
024200           INSPECT SHORTHAND-I CONVERTING                            CLNSEDIT
024300               "ABCDEFGHIJKLMNOPQRSTUVWXYZ"                          CLNSEDIT
024400               TO "abcdefghijklmnopqrstuvwxyz".                      CLNSEDIT
024420                                                                     CLNSEDIT
024440*  A BLANK SHORTHAND OR BLANK FULL FORM IS NOT A USABLE DICTIONARY    CLNSEDIT
024460*  ENTRY -- SKIP IT RATHER THAN LOAD A DEGENERATE ROW (REQ# CL-0252)  CLNSEDIT
024480           IF SHORTHAND-I = SPACES OR FULL-FORM-I = SPACES             CLNSEDIT
024490               GO TO 050-READ-NEXT.                                   CLNSEDIT
024500                                                                     CLNSEDIT
024600           PERFORM 055-FIND-DICT-ROW THRU 055-EXIT.                  CLNSEDIT
024700                                                                     CLNSEDIT
024800           IF DICT-ROW-FOUND                                         CLNSEDIT
024900               MOVE FULL-FORM-I TO DICT-FULL-FORM(WS-FOUND-IDX)      CLNSEDIT
025000               CALL "CLNSLEN" USING FULL-FORM-I, 60,                 CLNSEDIT
025100                   DICT-FULLFORM-LEN(WS-FOUND-IDX)                   CLNSEDIT
025200           ELSE                                                      CLNSEDIT
025300               ADD 1 TO DICT-ENTRY-COUNT                             CLNSEDIT
025400               SET DICT-IDX TO DICT-ENTRY-COUNT                      CLNSEDIT
025500               MOVE SHORTHAND-I TO DICT-SHORTHAND(DICT-IDX)          CLNSEDIT
025600               MOVE FULL-FORM-I TO DICT-FULL-FORM(DICT-IDX)          CLNSEDIT
025700               MOVE 0 TO DICT-USE-COUNT(DICT-IDX)                    CLNSEDIT
025800               CALL "CLNSLEN" USING SHORTHAND-I, 20,                 CLNSEDIT
025900                   DICT-SHORTHAND-LEN(DICT-IDX)                      CLNSEDIT
026000               CALL "CLNSLEN" USING FULL-FORM-I, 60,                 CLNSEDIT
026100                   DICT-FULLFORM-LEN(DICT-IDX).                      CLNSEDIT
026200                                                                     CLNSEDIT
026250       050-READ-NEXT.                                               CLNSEDIT
026300           READ DICTFILE INTO DICTIONARY-REC                         CLNSEDIT
026400               AT END                                                CLNSEDIT
026500               MOVE "N" TO MORE-DICT-SW                              CLNSEDIT
026600               GO TO 050-EXIT                                        CLNSEDIT
026700           END-READ.                                                 CLNSEDIT
026800       050-EXIT.                                                     CLNSEDIT
026900           EXIT.                                                     CLNSEDIT
027000*                                                                    CLNSEDIT
027100       055-FIND-DICT-ROW.                                            CLNSEDIT
027200           MOVE "N" TO DICT-ROW-FOUND-SW.                            CLNSEDIT
027300           MOVE 0 TO WS-FOUND-IDX.                                   CLNSEDIT
027400           IF DICT-ENTRY-COUNT = 0                                   CLNSEDIT
027500               GO TO 055-EXIT.                                       CLNSEDIT
027600                                                                     CLNSEDIT
027700           PERFORM 056-CHECK-ONE-ROW THRU 056-EXIT                   CLNSEDIT
027800               VARYING DICT-IDX FROM 1 BY 1                          CLNSEDIT
027900               UNTIL DICT-IDX > DICT-ENTRY-COUNT OR DICT-ROW-FOUND.  CLNSEDIT
028000       055-EXIT.                                                     CLNSEDIT
028100           EXIT.                                                     CLNSEDIT
028200*                                                                    CLNSEDIT
028300       056-CHECK-ONE-ROW.                                            CLNSEDIT
028400           IF DICT-SHORTHAND(DICT-IDX) = SHORTHAND-I                 CLNSEDIT
028500               MOVE "Y" TO DICT-ROW-FOUND-SW                         CLNSEDIT
028600               SET WS-FOUND-IDX TO DICT-IDX.                         CLNSEDIT
028700       056-EXIT.                                                     CLNSEDIT
028800           EXIT.                                                     CLNSEDIT
028900*                                                                    CLNSEDIT
029000******************************************************************  CLNSEDIT
029100*    070-BUILD-MATCH-SEQUENCE -- LOADS DICT-MATCH-SEQUENCE WITH     *CLNSEDIT
029200*    1..DICT-ENTRY-COUNT, THEN INSERTION-SORTS IT DESCENDING BY     *CLNSEDIT
029300*    SHORTHAND LENGTH SO CLNSXPND TRIES THE LONGEST SHORTHAND       *CLNSEDIT
029400*    FIRST WHILE DICTIONARY-TABLE ITSELF STAYS UNTOUCHED.           *CLNSEDIT
029500******************************************************************  CLNSEDIT
029600       070-BUILD-MATCH-SEQUENCE.                                     CLNSEDIT
029700           MOVE "070-BUILD-MATCH-SEQUENCE" TO PARA-NAME.             CLNSEDIT
029800           MOVE DICT-ENTRY-COUNT TO WS-DICT-COUNT-TRACE.             CLNSEDIT
029900           DISPLAY "DICTIONARY ENTRIES LOADED: "                     CLNSEDIT
030000               WS-DICT-COUNT-DISPLAY.                                CLNSEDIT
030100                                                                     CLNSEDIT
030200           PERFORM 071-INIT-SEQUENCE THRU 071-EXIT                   CLNSEDIT
030300               VARYING WS-INIT-SUB FROM 1 BY 1                       CLNSEDIT
030400               UNTIL WS-INIT-SUB > DICT-ENTRY-COUNT.                 CLNSEDIT
030500                                                                     CLNSEDIT
030600           IF DICT-ENTRY-COUNT > 1                                   CLNSEDIT
030700               PERFORM 075-SORT-PASS THRU 075-EXIT                   CLNSEDIT
030800                   VARYING WS-SORT-I FROM 2 BY 1                     CLNSEDIT
030900                   UNTIL WS-SORT-I > DICT-ENTRY-COUNT.                CLNSEDIT
031000       070-EXIT.                                                     CLNSEDIT
031100           EXIT.                                                     CLNSEDIT
031200*                                                                    CLNSEDIT
031300       071-INIT-SEQUENCE.                                            CLNSEDIT
031400           MOVE WS-INIT-SUB TO DICT-MATCH-IDX(WS-INIT-SUB).          CLNSEDIT
031500       071-EXIT.                                                     CLNSEDIT
031600           EXIT.                                                     CLNSEDIT
031700*                                                                    CLNSEDIT
031800       075-SORT-PASS.                                                CLNSEDIT
031900           MOVE DICT-MATCH-IDX(WS-SORT-I) TO WS-SORT-KEY.            CLNSEDIT
032000           MOVE DICT-SHORTHAND-LEN(WS-SORT-KEY) TO WS-SORT-KEY-LEN.  CLNSEDIT
032100           MOVE WS-SORT-I TO WS-SORT-J.                              CLNSEDIT
032200           PERFORM 076-SHIFT-ONE-SLOT THRU 076-EXIT                  CLNSEDIT
032300               UNTIL WS-SORT-J < 2 OR                                CLNSEDIT
032400               DICT-SHORTHAND-LEN(DICT-MATCH-IDX(WS-SORT-J - 1))     CLNSEDIT
032500                   >= WS-SORT-KEY-LEN.                               CLNSEDIT
032600           MOVE WS-SORT-KEY TO DICT-MATCH-IDX(WS-SORT-J).            CLNSEDIT
032700       075-EXIT.                                                     CLNSEDIT
032800           EXIT.                                                     CLNSEDIT
032900*                                                                    CLNSEDIT
033000       076-SHIFT-ONE-SLOT.                                           CLNSEDIT
033100           MOVE DICT-MATCH-IDX(WS-SORT-J - 1)                        CLNSEDIT
033200               TO DICT-MATCH-IDX(WS-SORT-J).                         CLNSEDIT
033300           SUBTRACT 1 FROM WS-SORT-J.                                CLNSEDIT
033400       076-EXIT.                                                     CLNSEDIT
033500           EXIT.                                                     CLNSEDIT
033600*                                                                    CLNSEDIT
033700       100-MAINLINE.                                                 CLNSEDIT
033800           MOVE "100-MAINLINE" TO PARA-NAME.                         CLNSEDIT
033900           IF NOTE-TEXT-I NOT = SPACES                               CLNSEDIT
034000               PERFORM 150-CLEAN-ONE-NOTE THRU 150-EXIT.             CLNSEDIT
034100                                                                     CLNSEDIT
034200           PERFORM 900-READ-NOTEFILE THRU 900-EXIT.                  CLNSEDIT
034300       100-EXIT.                                                     CLNSEDIT
034400           EXIT.                                                     CLNSEDIT
034500*                                                                    CLNSEDIT
034600       150-CLEAN-ONE-NOTE.                                           CLNSEDIT
034700           MOVE "150-CLEAN-ONE-NOTE" TO PARA-NAME.                   CLNSEDIT
034800           MOVE NOTE-TEXT-I TO ORIGINAL-NOTE-O.                      CLNSEDIT
034900           MOVE NOTE-TEXT-I TO WS-NOTE-TEXT.                         CLNSEDIT
035000           MOVE SPACES TO WS-CLEANED-TEXT.                           CLNSEDIT
035100                                                                     CLNSEDIT
035200           CALL "CLNSXPND" USING WS-NOTE-TEXT, WS-CLEANED-TEXT,      CLNSEDIT
035300               DICTIONARY-TABLE, DICT-MATCH-SEQUENCE.                CLNSEDIT
035400                                                                     CLNSEDIT
035500           MOVE WS-CLEANED-TEXT TO CLEANED-NOTE-O.                   CLNSEDIT
035600           WRITE CLEANOUT-REC FROM CLEANED-OUTPUT-REC.               CLNSEDIT
035700           ADD 1 TO RECORDS-WRITTEN.                                 CLNSEDIT
035800       150-EXIT.                                                     CLNSEDIT
035900           EXIT.                                                     CLNSEDIT
036000*                                                                    CLNSEDIT
036100       800-OPEN-FILES.                                               CLNSEDIT
036200           MOVE "800-OPEN-FILES" TO PARA-NAME.                       CLNSEDIT
036300           OPEN INPUT DICTFILE, NOTEFILE.                            CLNSEDIT
036400           OPEN OUTPUT CLEANOUT, DICTWORK, SYSOUT.                   CLNSEDIT
036500       800-EXIT.                                                     CLNSEDIT
036600           EXIT.                                                     CLNSEDIT
036700*                                                                    CLNSEDIT
036800       850-CLOSE-FILES.                                              CLNSEDIT
036900           MOVE "850-CLOSE-FILES" TO PARA-NAME.                      CLNSEDIT
037000           CLOSE DICTFILE, NOTEFILE, CLEANOUT, DICTWORK, SYSOUT.     CLNSEDIT
037100       850-EXIT.                                                     CLNSEDIT
037200           EXIT.                                                     CLNSEDIT
037300*                                                                    CLNSEDIT
037400       900-READ-NOTEFILE.                                            CLNSEDIT
037500           READ NOTEFILE INTO CLINICAL-NOTE-REC                      CLNSEDIT
037600               AT END                                                CLNSEDIT
037700               MOVE "N" TO MORE-NOTES-SW                             CLNSEDIT
037800               GO TO 900-EXIT                                        CLNSEDIT
037900           END-READ.                                                 CLNSEDIT
038000           ADD 1 TO RECORDS-READ.                                    CLNSEDIT
038100       900-EXIT.                                                     CLNSEDIT
038200           EXIT.                                                     CLNSEDIT
038300*                                                                    CLNSEDIT
038400       999-CLEANUP.                                                  CLNSEDIT
038500           MOVE "999-CLEANUP" TO PARA-NAME.                          CLNSEDIT
038600           PERFORM 910-WRITE-DICT-DETAIL THRU 910-EXIT               CLNSEDIT
038700               VARYING DICT-IDX FROM 1 BY 1                          CLNSEDIT
038800               UNTIL DICT-IDX > DICT-ENTRY-COUNT.                    CLNSEDIT
038900                                                                     CLNSEDIT
039000           MOVE "T" TO WORK-REC-TYPE.                                CLNSEDIT
039100           MOVE RECORDS-READ TO WORK-RECORDS-READ.                   CLNSEDIT
039200           MOVE RECORDS-WRITTEN TO WORK-RECORDS-WRITTEN.             CLNSEDIT
039300           MOVE WS-TOTAL-REPLACEMENTS TO WORK-TOTAL-REPLACEMENTS.    CLNSEDIT
039400           WRITE DICTWORK-REC FROM DICT-WORK-REC.                    CLNSEDIT
039500                                                                     CLNSEDIT
039600           PERFORM 850-CLOSE-FILES THRU 850-EXIT.                    CLNSEDIT
039700                                                                     CLNSEDIT
039800           DISPLAY "** NOTES READ **".                               CLNSEDIT
039900           DISPLAY RECORDS-READ.                                     CLNSEDIT
040000           DISPLAY "** NOTES CLEANED AND WRITTEN **".                CLNSEDIT
040100           DISPLAY RECORDS-WRITTEN.                                  CLNSEDIT
040200           DISPLAY "** TOTAL SHORTHAND REPLACEMENTS **".             CLNSEDIT
040300           DISPLAY WS-TOTAL-REPLACEMENTS.                            CLNSEDIT
040400           DISPLAY "******** NORMAL END OF JOB CLNSEDIT ********".   CLNSEDIT
040500       999-EXIT.                                                     CLNSEDIT
040600           EXIT.                                                     CLNSEDIT
040700*                                                                    CLNSEDIT
040800       910-WRITE-DICT-DETAIL.                                        CLNSEDIT
040900           MOVE "D" TO WORK-REC-TYPE.                                CLNSEDIT
041000           MOVE DICT-SHORTHAND(DICT-IDX) TO WORK-SHORTHAND.          CLNSEDIT
041100           MOVE DICT-FULL-FORM(DICT-IDX) TO WORK-FULL-FORM.          CLNSEDIT
041200           MOVE DICT-USE-COUNT(DICT-IDX) TO WORK-USE-COUNT.          CLNSEDIT
041300           WRITE DICTWORK-REC FROM DICT-WORK-REC.                    CLNSEDIT
041400           ADD DICT-USE-COUNT(DICT-IDX) TO WS-TOTAL-REPLACEMENTS.    CLNSEDIT
041500       910-EXIT.                                                     CLNSEDIT
041600           EXIT.                                                     CLNSEDIT
041700*                                                                    CLNSEDIT
041800       1000-ABEND-RTN.                                               CLNSEDIT
041900           WRITE SYSOUT-REC FROM ABEND-REC.                          CLNSEDIT
042000           PERFORM 850-CLOSE-FILES THRU 850-EXIT.                    CLNSEDIT
042100           DISPLAY "*** ABNORMAL END OF JOB-CLNSEDIT ***"            CLNSEDIT
042200               UPON CONSOLE.                                         CLNSEDIT
042300           DIVIDE ZERO-VAL INTO ONE-VAL.                             CLNSEDIT
