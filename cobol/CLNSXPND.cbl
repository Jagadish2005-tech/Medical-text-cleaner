000100       IDENTIFICATION DIVISION.                                      CLNSXPND
000200       PROGRAM-ID.  CLNSXPND.                                        CLNSXPND
000300       AUTHOR. JON SAYLES.                                           CLNSXPND
000400       INSTALLATION. COBOL DEVELOPMENT CENTER.                       CLNSXPND
000500       DATE-WRITTEN. 03/14/99.                                       CLNSXPND
000600       DATE-COMPILED. 03/14/99.                                      CLNSXPND
000700       SECURITY. NON-CONFIDENTIAL.                                   CLNSXPND
000800*                                                                    CLNSXPND
000900******************************************************************  CLNSXPND
001000*REMARKS.                                                           *CLNSXPND
001100*                                                                   *CLNSXPND
001200*         ONE-NOTE TEXT-CLEANING ENGINE FOR THE NOTES-CLEANSING     *CLNSXPND
001300*         PROJECT (REQ# CL-0102).  CALLED ONCE PER CLINICAL NOTE    *CLNSXPND
001400*         BY CLNSEDIT.  TAKES THE RAW NOTE TEXT AND THE IN-MEMORY   *CLNSXPND
001500*         SHORTHAND TABLE (CLNSDICT) BUILT BY THE CALLER AND        *CLNSXPND
001600*         RETURNS THE CLEANED TEXT PLUS THE PER-ENTRY USE COUNTS,   *CLNSXPND
001700*         UPDATED IN PLACE IN THE CALLER'S TABLE.                   *CLNSXPND
001800*                                                                   *CLNSXPND
001900*         STEPS PERFORMED, IN ORDER --                              *CLNSXPND
002000*           1) LOWERCASE THE ENTIRE NOTE                            *CLNSXPND
002100*           2) SCAN LEFT TO RIGHT, EXPANDING SHORTHAND ON WORD       *CLNSXPND
002200*              BOUNDARIES -- LONGEST SHORTHAND MATCHES FIRST        *CLNSXPND
002300*              (SEE DICT-MATCH-SEQUENCE IN CLNSDICT)                *CLNSXPND
002400*           3) STRIP ANY CHARACTER THAT IS NOT A LETTER, DIGIT,     *CLNSXPND
002500*              UNDERSCORE, SPACE, COMMA OR SLASH                    *CLNSXPND
002600*           4) COLLAPSE RUNS OF SPACES TO ONE AND TRIM THE ENDS     *CLNSXPND
002700*                                                                   *CLNSXPND
002800*         MODELLED ON THE OLD CLCLBCST COST-CALCULATION CALLED      *CLNSXPND
002900*         ROUTINE -- SAME ONE-REC-IN, ONE-REC-OUT LINKAGE SHAPE.    *CLNSXPND
003000*                                                                   *CLNSXPND
003100******************************************************************  CLNSXPND
003200*                                                                    CLNSXPND
003300*--------------------------- CHANGE LOG ---------------------------  CLNSXPND
003400*  03/14/99  JS   ORIGINAL VERSION FOR REQ# CL-0102                  CLNSXPND
003500*  03/22/99  JS   ADDED THE WORD-BOUNDARY CHECK ON THE TRAILING      CLNSXPND
003600*                 SIDE OF A MATCH -- WAS EXPANDING "copd" INSIDE    *CLNSXPND
003700*                 "copday" (REQ# CL-0109)                           *CLNSXPND
003800*  04/02/99  JS   SYMBOL-STRIP PASS NOW KEEPS COMMA AND SLASH AS    *CLNSXPND
003900*                 WELL AS LETTER/DIGIT/UNDERSCORE/SPACE, PER THE    *CLNSXPND
004000*                 REVISED CLEANING SPEC (REQ# CL-0113)              *CLNSXPND
004100*  04/19/99  JS   COLLAPSE-SPACES PASS REWRITTEN TO TRIM LEADING    *CLNSXPND
004200*                 AND TRAILING SPACE AS WELL AS INTERIOR RUNS        CLNSXPND
004300*  11/09/99  JS   Y2K REVIEW -- NO DATE FIELDS IN THIS MODULE,       CLNSXPND
004400*                 NO CHANGE REQUIRED                                 CLNSXPND
004500*  02/14/00  AK   MULTI-WORD SHORTHAND (EMBEDDED BLANK IN THE       CLNSXPND
004600*                 SHORTHAND ITSELF) NOW MATCHES CORRECTLY -- THE    *CLNSXPND
004700*                 OLD BOUNDARY CHECK ASSUMED A SINGLE WORD (REQ#    *CLNSXPND
004800*                 CL-0171)                                          *CLNSXPND
004900*  09/03/02  DR   RAISED WS-MAX-SCAN FROM 200 TO MATCH THE WIDER     CLNSXPND
005000*                 NOTE-TEXT-I FIELD ADOPTED BY CLNSEDIT (REQ#        CLNSXPND
005100*                 CL-0210)                                          *CLNSXPND
005150*  05/11/04  MP   BOTH WORD-BOUNDARY CHECKS WERE TESTING FOR A       CLNSXPND
005160*                 LITERAL SPACE ONLY -- A SHORTHAND AT THE END OF   *CLNSXPND
005170*                 A SENTENCE ("...HX OF COPD.") NEVER EXPANDED      *CLNSXPND
005180*                 BECAUSE THE CHAR AFTER THE MATCH WAS A PERIOD,    *CLNSXPND
005190*                 NOT A SPACE.  BOUNDARY NOW MEANS ANY CHARACTER    *CLNSXPND
005195*                 THAT IS NOT ALPHABETIC, NUMERIC OR "_" (REQ#      CLNSXPND
005198*                 CL-0233)                                          *CLNSXPND
005205*  08/30/04  CR   DROPPED THE UPSI-0 CONSOLE TRACE SWITCH --     *CLNSXPND
005210*                 SHOP STANDARD, JUST LEFTOVER DEBUG CODE FROM  *CLNSXPND
005215*                 THE ORIGINAL CUTOVER (REQ# CL-0253)            CLNSXPND
005220*  09/14/04  CR   THE 05/11/04 BOUNDARY FIX STILL DIDN'T WORK --   *CLNSXPND
005225*                 ALPHABETIC IS TRUE FOR SPACE AS WELL AS A LETTER*CLNSXPND
005230*                 IN THIS COBOL, SO THE LEADING CHECK IN 100 AND  *CLNSXPND
005235*                 THE TRAILING CHECK IN 200 WERE BACKWARDS FOR THE*CLNSXPND
005240*                 ORDINARY CASE OF SHORTHAND SURROUNDED BY PLAIN  *CLNSXPND
005245*                 SPACES.  REPLACED ALPHABETIC WITH AN EXPLICIT   *CLNSXPND
005247*                 "a" THRU "z" RANGE TEST (REQ# CL-0256)          *CLNSXPND
005250*-------------------------------------------------------------------CLNSXPND
005300*                                                                    CLNSXPND
005400       ENVIRONMENT DIVISION.                                         CLNSXPND
005500       CONFIGURATION SECTION.                                        CLNSXPND
005600       SOURCE-COMPUTER. IBM-390.                                     CLNSXPND
005700       OBJECT-COMPUTER. IBM-390.                                     CLNSXPND
006100       INPUT-OUTPUT SECTION.                                         CLNSXPND
006200                                                                     CLNSXPND
006300       DATA DIVISION.                                                CLNSXPND
006400       FILE SECTION.                                                 CLNSXPND
006500                                                                     CLNSXPND
006600       WORKING-STORAGE SECTION.                                      CLNSXPND
006700*                                                                    CLNSXPND
006800*---- WORK COPY OF THE NOTE, BUILT UP CHARACTER BY CHARACTER ----    CLNSXPND
006900       01  WS-SCAN-TEXT                PIC X(200).                   CLNSXPND
007000       01  WS-SCAN-TEXT-R REDEFINES WS-SCAN-TEXT.                    CLNSXPND
007100           05  WS-SCAN-CHAR            PIC X OCCURS 200 TIMES.       CLNSXPND
007200*                                                                    CLNSXPND
007300       01  WS-BUILD-TEXT               PIC X(400).                   CLNSXPND
007400       01  WS-BUILD-TEXT-R REDEFINES WS-BUILD-TEXT.                  CLNSXPND
007500           05  WS-BUILD-CHAR           PIC X OCCURS 400 TIMES.       CLNSXPND
007600*                                                                    CLNSXPND
007700       01  WS-STRIP-TEXT               PIC X(400).                   CLNSXPND
007800       01  WS-STRIP-TEXT-R REDEFINES WS-STRIP-TEXT.                  CLNSXPND
007900           05  WS-STRIP-CHAR           PIC X OCCURS 400 TIMES.       CLNSXPND
008000*                                                                    CLNSXPND
008100       01  MISC-FIELDS.                                              CLNSXPND
008200           05  WS-SCAN-POS             PIC 9(3) COMP.                CLNSXPND
008300           05  WS-MAX-SCAN             PIC 9(3) COMP.                CLNSXPND
008400           05  WS-BUILD-POS            PIC 9(3) COMP.                CLNSXPND
008500           05  WS-STRIP-POS            PIC 9(3) COMP.                CLNSXPND
008600           05  WS-CAND-LEN             PIC 9(2) COMP.                CLNSXPND
008700           05  WS-CAND-END             PIC 9(3) COMP.                CLNSXPND
008800           05  WS-DICT-ROW             PIC 9(3) COMP.                CLNSXPND
008900           05  WS-MATCH-FOUND-SW       PIC X(01) VALUE "N".          CLNSXPND
009000               88  MATCH-WAS-FOUND          VALUE "Y".               CLNSXPND
009100           05  WS-LAST-OUT-SPACE-SW    PIC X(01) VALUE "Y".          CLNSXPND
009200               88  LAST-CHAR-WAS-SPACE      VALUE "Y".               CLNSXPND
009300           05  FILLER                  PIC X(05) VALUE SPACES.       CLNSXPND
009400*                                                                    CLNSXPND
009500       LINKAGE SECTION.                                              CLNSXPND
009600       01  LNK-NOTE-TEXT               PIC X(200).                   CLNSXPND
009700       01  LNK-CLEANED-TEXT            PIC X(200).                   CLNSXPND
009800       COPY CLNSDICT.                                                CLNSXPND
009900*                                                                    CLNSXPND
010000       PROCEDURE DIVISION USING LNK-NOTE-TEXT, LNK-CLEANED-TEXT,     CLNSXPND
010100               DICTIONARY-TABLE, DICT-MATCH-SEQUENCE.                CLNSXPND
010200*                                                                    CLNSXPND
010300       000-MAINLINE.                                                 CLNSXPND
010400           MOVE LNK-NOTE-TEXT TO WS-SCAN-TEXT.                       CLNSXPND
010500           INSPECT WS-SCAN-TEXT CONVERTING                           CLNSXPND
010600               "ABCDEFGHIJKLMNOPQRSTUVWXYZ"                          CLNSXPND
010700               TO "abcdefghijklmnopqrstuvwxyz".                      CLNSXPND
010800                                                                     CLNSXPND
010900           CALL "CLNSLEN" USING WS-SCAN-TEXT, 200, WS-MAX-SCAN.      CLNSXPND
011000                                                                     CLNSXPND
011100           MOVE SPACES TO WS-BUILD-TEXT.                             CLNSXPND
011200           MOVE 1 TO WS-SCAN-POS.                                    CLNSXPND
011300           MOVE 0 TO WS-BUILD-POS.                                   CLNSXPND
011400                                                                     CLNSXPND
011500           PERFORM 100-EXPAND-ONE-POSITION THRU 100-EXIT             CLNSXPND
011600               UNTIL WS-SCAN-POS > WS-MAX-SCAN.                      CLNSXPND
011700                                                                     CLNSXPND
011800           PERFORM 300-STRIP-SYMBOLS THRU 300-EXIT.                  CLNSXPND
011900           PERFORM 400-COLLAPSE-SPACES THRU 400-EXIT.                CLNSXPND
012000                                                                     CLNSXPND
012100           MOVE WS-STRIP-TEXT(1:200) TO LNK-CLEANED-TEXT.            CLNSXPND
012200           GOBACK.                                                   CLNSXPND
012300       000-EXIT.                                                     CLNSXPND
012400           EXIT.                                                     CLNSXPND
012500*                                                                    CLNSXPND
012600******************************************************************  CLNSXPND
012700*    100-EXPAND-ONE-POSITION -- TRIES EVERY DICTIONARY ENTRY,       *CLNSXPND
012800*    LONGEST SHORTHAND FIRST, FOR AN EXACT WORD-BOUNDED MATCH AT    *CLNSXPND
012900*    WS-SCAN-POS.  ON A MATCH, COPIES THE FULL FORM TO THE BUILD    *CLNSXPND
013000*    AREA, BUMPS THE USE COUNT AND ADVANCES PAST THE MATCH.  ON NO  *CLNSXPND
013100*    MATCH, COPIES ONE CHARACTER AND ADVANCES BY ONE.               *CLNSXPND
013200******************************************************************  CLNSXPND
013300       100-EXPAND-ONE-POSITION.                                      CLNSXPND
013400           MOVE "N" TO WS-MATCH-FOUND-SW.                            CLNSXPND
013500           IF WS-SCAN-POS = 1 OR                                     CLNSXPND
013520                   ((WS-SCAN-CHAR(WS-SCAN-POS - 1) < "a" OR           CLNSXPND
013530                   WS-SCAN-CHAR(WS-SCAN-POS - 1) > "z")               CLNSXPND
013540                   AND WS-SCAN-CHAR(WS-SCAN-POS - 1) NOT NUMERIC      CLNSXPND
013560                   AND WS-SCAN-CHAR(WS-SCAN-POS - 1) NOT = "_")        CLNSXPND
013700               PERFORM 200-TRY-EACH-ENTRY THRU 200-EXIT              CLNSXPND
013800                   VARYING SEQ-IDX FROM 1 BY 1                       CLNSXPND
013900                   UNTIL SEQ-IDX > DICT-ENTRY-COUNT                  CLNSXPND
014000                       OR MATCH-WAS-FOUND.                           CLNSXPND
014100                                                                     CLNSXPND
014200           IF MATCH-WAS-FOUND                                        CLNSXPND
014300               MOVE WS-CAND-END TO WS-SCAN-POS                       CLNSXPND
014400           ELSE                                                      CLNSXPND
014500               ADD 1 TO WS-BUILD-POS                                 CLNSXPND
014600               MOVE WS-SCAN-CHAR(WS-SCAN-POS) TO                     CLNSXPND
014700                   WS-BUILD-CHAR(WS-BUILD-POS)                       CLNSXPND
014800               ADD 1 TO WS-SCAN-POS.                                 CLNSXPND
014900       100-EXIT.                                                     CLNSXPND
015000           EXIT.                                                     CLNSXPND
015100*                                                                    CLNSXPND
015200       200-TRY-EACH-ENTRY.                                           CLNSXPND
015300           SET DICT-IDX TO DICT-MATCH-IDX(SEQ-IDX).                  CLNSXPND
015400           MOVE DICT-SHORTHAND-LEN(DICT-IDX) TO WS-CAND-LEN.         CLNSXPND
015500           COMPUTE WS-CAND-END = WS-SCAN-POS + WS-CAND-LEN - 1.      CLNSXPND
015600                                                                     CLNSXPND
015700           IF WS-CAND-END > WS-MAX-SCAN                              CLNSXPND
015800               GO TO 200-EXIT.                                       CLNSXPND
015850                                                                     CLNSXPND
015880* WORD MUST END AT TEXT-END OR BE FOLLOWED BY A NON-WORD CHARACTER  CLNSXPND
016000           IF WS-CAND-END < WS-MAX-SCAN AND                          CLNSXPND
016020                   ((WS-SCAN-CHAR(WS-CAND-END + 1) >= "a" AND         CLNSXPND
016030                   WS-SCAN-CHAR(WS-CAND-END + 1) <= "z") OR           CLNSXPND
016040                   WS-SCAN-CHAR(WS-CAND-END + 1) NUMERIC OR           CLNSXPND
016060                   WS-SCAN-CHAR(WS-CAND-END + 1) = "_")                CLNSXPND
016200               GO TO 200-EXIT.                                       CLNSXPND
016300                                                                     CLNSXPND
016400           IF WS-SCAN-TEXT(WS-SCAN-POS:WS-CAND-LEN) NOT =            CLNSXPND
016500                   DICT-SHORTHAND(DICT-IDX)(1:WS-CAND-LEN)           CLNSXPND
016600               GO TO 200-EXIT.                                       CLNSXPND
016700                                                                     CLNSXPND
016800           MOVE "Y" TO WS-MATCH-FOUND-SW.                            CLNSXPND
016900           ADD 1 TO DICT-USE-COUNT(DICT-IDX).                        CLNSXPND
017000           PERFORM 250-COPY-FULL-FORM THRU 250-EXIT.                 CLNSXPND
017100           ADD 1 TO WS-CAND-END.                                     CLNSXPND
017200       200-EXIT.                                                     CLNSXPND
017300           EXIT.                                                     CLNSXPND
017400*                                                                    CLNSXPND
017500       250-COPY-FULL-FORM.                                           CLNSXPND
017600           MOVE 1 TO WS-DICT-ROW.                                    CLNSXPND
017700           PERFORM 260-COPY-ONE-CHAR THRU 260-EXIT                   CLNSXPND
017800               VARYING WS-DICT-ROW FROM 1 BY 1                       CLNSXPND
017900               UNTIL WS-DICT-ROW > DICT-FULLFORM-LEN(DICT-IDX).      CLNSXPND
018000           IF WS-BUILD-POS NOT = 0                                   CLNSXPND
018100               IF WS-SCAN-POS NOT = 1                                CLNSXPND
018200                   ADD 1 TO WS-BUILD-POS                             CLNSXPND
018300                   MOVE SPACE TO WS-BUILD-CHAR(WS-BUILD-POS).        CLNSXPND
018400       250-EXIT.                                                     CLNSXPND
018500           EXIT.                                                     CLNSXPND
018600*                                                                    CLNSXPND
018700       260-COPY-ONE-CHAR.                                            CLNSXPND
018800           ADD 1 TO WS-BUILD-POS.                                    CLNSXPND
018900           MOVE DICT-FULL-FORM(DICT-IDX)(WS-DICT-ROW:1) TO           CLNSXPND
019000               WS-BUILD-CHAR(WS-BUILD-POS).                          CLNSXPND
019100       260-EXIT.                                                     CLNSXPND
019200           EXIT.                                                     CLNSXPND
019300*                                                                    CLNSXPND
019400******************************************************************  CLNSXPND
019500*    300-STRIP-SYMBOLS -- DROPS ANY CHARACTER THAT IS NOT A         *CLNSXPND
019600*    LETTER, DIGIT, UNDERSCORE, SPACE, COMMA OR SLASH.              *CLNSXPND
019700******************************************************************  CLNSXPND
019800       300-STRIP-SYMBOLS.                                            CLNSXPND
019900           MOVE SPACES TO WS-STRIP-TEXT.                             CLNSXPND
020000           MOVE 0 TO WS-STRIP-POS.                                   CLNSXPND
020100           PERFORM 310-STRIP-ONE-CHAR THRU 310-EXIT                  CLNSXPND
020200               VARYING WS-SCAN-POS FROM 1 BY 1                       CLNSXPND
020300               UNTIL WS-SCAN-POS > WS-BUILD-POS.                     CLNSXPND
020400       300-EXIT.                                                     CLNSXPND
020500           EXIT.                                                     CLNSXPND
020600*                                                                    CLNSXPND
020700       310-STRIP-ONE-CHAR.                                           CLNSXPND
020800           IF (WS-BUILD-CHAR(WS-SCAN-POS) ALPHABETIC) OR             CLNSXPND
020900               (WS-BUILD-CHAR(WS-SCAN-POS) NUMERIC) OR               CLNSXPND
021000               WS-BUILD-CHAR(WS-SCAN-POS) = "_" OR                   CLNSXPND
021100               WS-BUILD-CHAR(WS-SCAN-POS) = SPACE OR                 CLNSXPND
021200               WS-BUILD-CHAR(WS-SCAN-POS) = "," OR                   CLNSXPND
021300               WS-BUILD-CHAR(WS-SCAN-POS) = "/"                      CLNSXPND
021400               ADD 1 TO WS-STRIP-POS                                 CLNSXPND
021500               MOVE WS-BUILD-CHAR(WS-SCAN-POS) TO                    CLNSXPND
021600                   WS-STRIP-CHAR(WS-STRIP-POS).                      CLNSXPND
021700       310-EXIT.                                                     CLNSXPND
021800           EXIT.                                                     CLNSXPND
021900*                                                                    CLNSXPND
022000******************************************************************  CLNSXPND
022100*    400-COLLAPSE-SPACES -- COLLAPSES RUNS OF SPACES TO ONE AND     *CLNSXPND
022200*    TRIMS LEADING/TRAILING SPACE, REUSING THE BUILD AREA.          *CLNSXPND
022300******************************************************************  CLNSXPND
022400       400-COLLAPSE-SPACES.                                          CLNSXPND
022500           MOVE SPACES TO WS-BUILD-TEXT.                             CLNSXPND
022600           MOVE 0 TO WS-BUILD-POS.                                   CLNSXPND
022700           MOVE "Y" TO WS-LAST-OUT-SPACE-SW.                         CLNSXPND
022800           PERFORM 410-COLLAPSE-ONE-CHAR THRU 410-EXIT               CLNSXPND
022900               VARYING WS-SCAN-POS FROM 1 BY 1                       CLNSXPND
023000               UNTIL WS-SCAN-POS > WS-STRIP-POS.                     CLNSXPND
023100                                                                     CLNSXPND
023200           IF WS-BUILD-POS NOT = 0                                   CLNSXPND
023300               IF WS-BUILD-CHAR(WS-BUILD-POS) = SPACE                CLNSXPND
023400                   SUBTRACT 1 FROM WS-BUILD-POS.                     CLNSXPND
023500                                                                     CLNSXPND
023600           MOVE SPACES TO WS-STRIP-TEXT.                             CLNSXPND
023700           MOVE WS-BUILD-TEXT(1:200) TO WS-STRIP-TEXT(1:200).        CLNSXPND
023800       400-EXIT.                                                     CLNSXPND
023900           EXIT.                                                     CLNSXPND
024000*                                                                    CLNSXPND
024100       410-COLLAPSE-ONE-CHAR.                                        CLNSXPND
024200           IF WS-STRIP-CHAR(WS-SCAN-POS) = SPACE                     CLNSXPND
024300               IF NOT LAST-CHAR-WAS-SPACE AND WS-BUILD-POS NOT = 0   CLNSXPND
024400                   ADD 1 TO WS-BUILD-POS                             CLNSXPND
024500                   MOVE SPACE TO WS-BUILD-CHAR(WS-BUILD-POS)         CLNSXPND
024600                   MOVE "Y" TO WS-LAST-OUT-SPACE-SW                  CLNSXPND
024700               END-IF                                                CLNSXPND
024800           ELSE                                                      CLNSXPND
024900               ADD 1 TO WS-BUILD-POS                                 CLNSXPND
025000               MOVE WS-STRIP-CHAR(WS-SCAN-POS) TO                    CLNSXPND
025100                   WS-BUILD-CHAR(WS-BUILD-POS)                       CLNSXPND
025200               MOVE "N" TO WS-LAST-OUT-SPACE-SW.                     CLNSXPND
025300       410-EXIT.                                                     CLNSXPND
025400           EXIT.                                                     CLNSXPND
