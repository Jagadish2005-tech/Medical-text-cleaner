000100******************************************************************  CLNSWORK
000200*    CLNSWORK  --  DICTIONARY-USAGE WORK RECORD (PASSED BETWEEN      CLNSWORK
000300*    JOB STEPS CLNSEDIT -> CLNSLOG / CLNSRPT)                        CLNSWORK
000400*    ONE DETAIL REC PER DICTIONARY ENTRY, IN DICTIONARY ORDER,       CLNSWORK
000500*    FOLLOWED BY A SINGLE TRAILER CARRYING THE RUN CONTROL TOTALS.   CLNSWORK
000600*    SAME DETAIL/TRAILER CONVENTION AS THE OLD PATDALY FILE.         CLNSWORK
000700******************************************************************  CLNSWORK
000800 01  DICT-WORK-REC.                                                  CLNSWORK
000900     05  WORK-REC-TYPE           PIC X(01).                          CLNSWORK
001000         88  WORK-DETAIL-REC           VALUE "D".                    CLNSWORK
001100         88  WORK-TRAILER-REC          VALUE "T".                    CLNSWORK
001200     05  WORK-DETAIL.                                                CLNSWORK
001300         10  WORK-SHORTHAND      PIC X(20).                          CLNSWORK
001400         10  WORK-FULL-FORM      PIC X(60).                          CLNSWORK
001500         10  WORK-USE-COUNT      PIC 9(7).                           CLNSWORK
001600         10  FILLER              PIC X(10).                          CLNSWORK
001700     05  WORK-TRAILER REDEFINES WORK-DETAIL.                         CLNSWORK
001800         10  WORK-RECORDS-READ        PIC 9(9).                      CLNSWORK
001900         10  WORK-RECORDS-WRITTEN     PIC 9(9).                      CLNSWORK
002000         10  WORK-TOTAL-REPLACEMENTS  PIC 9(9).                      CLNSWORK
002100         10  FILLER                   PIC X(70).                     CLNSWORK
